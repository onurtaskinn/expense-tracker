000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  EXPRPTS                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS THE ENTIRE EXPENSE LEDGER INTO A WORKING TABLE AND        00000900
001000* PRODUCES THE FAMILY OF LEDGER REPORTS: THE FULL LISTING IN      00001000
001100* DEFAULT SORT ORDER, THE CATEGORY SPENDING SUMMARY, THE          00001100
001200* CURRENT-MONTH TOTAL, THE TOP-5 REPORT, AND -- WHEN THE OPTIONAL 00001200
001300* PARAMETER CARD ASKS FOR THEM -- A SINGLE-CATEGORY LISTING/      00001300
001400* TOTAL AND A DESCRIPTION-SEARCH EXTRACT.  EVERY "SORT DESCENDING 00001400
001500* BY X" STEP BELOW IS DONE BY BUILDING A COMPARABLE KEY PER ROW   00001500
001600* AND CALLING EXPSORT -- THIS SHOP DOES NOT USE THE SORT VERB ON  00001600
001700* AN IN-MEMORY TABLE.                                             00001700
001800*                                                                 00001800
001900* THE OPTIONAL PARAMETER CARD (EXPPARM) CARRIES, IN COLUMNS       00001900
002000* 1-30 THE CATEGORY FOR THE CATEGORY LISTING AND IN COLUMNS       00002000
002100* 31-90 THE SEARCH TERM FOR THE DESCRIPTION SEARCH -- EITHER OR   00002100
002200* BOTH MAY BE LEFT BLANK, IN WHICH CASE THAT REPORT IS SKIPPED.   00002200
002300* NO PARAMETER CARD AT ALL IS THE SAME AS A BLANK ONE.            00002300
002310* COLS 91-94/95-96 CARRY AN OPTIONAL CCYY/MM FOR THE              00002310
002320* MONTHLY TOTAL REPORT -- BLANK DEFAULTS TO THE RUN               00002320
002330* DATE THE WAY IT ALWAYS HAS.                REQ 10167            00002330
002400*                                                                 00002400
002500* CHANGE LOG                                                      00002500
002600* ---------                                                       00002600
002700* 05/15/94  DWS  NEW PROGRAM, ADAPTED FROM SAM1         REQ 4402  00002700
002800* 02/02/99  RJP  Y2K -- LEDGER AND RUN DATES NOW CCYYMMDD         00002800
002900*                REMOVED THE 2-DIGIT YEAR SORT KEY HACK REQ 8810  00002900
003000* 11/20/01  MHT  ADDED THE CATEGORY SUMMARY, TOP-5 AND           00003000
003100*                MONTHLY TOTAL REPORTS                 REQ 9213  00003100
003200* 03/09/04  CLS  ADDED THE PARAMETER CARD, THE SINGLE-CATEGORY    00003200
003300*                LISTING AND THE DESCRIPTION SEARCH     REQ 10087 00003300
003310* 07/01/04  JWK  THE SINGLE-CATEGORY LISTING NOW PRINTS THE       00003310
003320*                MONTHLY CAP FOR THE REQUESTED CATEGORY (NEW      00003320
003330*                706-TEST-ONE-LIMIT-ENTRY) -- THE EXPWORK TABLE   00003330
003340*                WAS BEING LOADED HERE AND NEVER READ   REQ 10143 00003340
003350* 07/08/04  JWK  WL-AMOUNT AND THE GRAND/MONTHLY/REQUESTED-CAT    00003350
003360*                TOTALS REPACKED COMP-3 TO MATCH EXP-AMOUNT       00003360
003365*                DROPPED WL-CAPPED-SW -- LOADED FROM EXP-CAPPED-  00003365
003366*                CATEGORY-SW IN 912-STORE-ONE-LEDGER-ROW BUT NO   00003366
003367*                PARAGRAPH EVER READ IT BACK OUT                 00003367
003370*                                                      REQ 10152  00003370
003371* 07/15/04  JWK  MONTHLY TOTAL REPORT CAN NOW BE POINTED AT ANY   00003371
003372*                REQUESTED CCYY/MM VIA THE NEW PARM-YEAR/         00003372
003373*                PARM-MONTH CARD COLUMNS -- BLANK STILL MEANS     00003373
003374*                THE RUN DATE THE WAY IT ALWAYS HAS  REQ 10167    00003374
003400****************************************************************  00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600 PROGRAM-ID.     EXPRPTS.                                         00003600
003700 AUTHOR.         DOUG STOUT.                                      00003700
003800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00003800
003900 DATE-WRITTEN.   05/15/94.                                        00003900
004000 DATE-COMPILED.                                                   00004000
004100 SECURITY.       NON-CONFIDENTIAL.                                00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER. IBM-370.                                        00004400
004500 OBJECT-COMPUTER. IBM-370.                                        00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM                                           00004700
004800     UPSI-0 ON STATUS IS WS-TRACE-SW-ON                           00004800
004900             OFF STATUS IS WS-TRACE-SW-OFF.                       00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200                                                                  00005200
005300     SELECT EXPENSE-LEDGER-FILE ASSIGN TO EXPLDG                  00005300
005400         ORGANIZATION IS RELATIVE                                 00005400
005500         ACCESS MODE  IS SEQUENTIAL                               00005500
005600         RELATIVE KEY IS WS-LEDGER-RRN                            00005600
005700         FILE STATUS  IS WS-LEDGER-STATUS.                        00005700
005800                                                                  00005800
005900     SELECT PARM-CARD-FILE ASSIGN TO EXPPARM                      00005900
006000         ORGANIZATION IS LINE SEQUENTIAL                          00006000
006100         FILE STATUS  IS WS-PARMFILE-STATUS.                      00006100
006200                                                                  00006200
006300     SELECT CATEGORY-SUMMARY-FILE ASSIGN TO EXPCATRP              00006300
006400         ORGANIZATION IS LINE SEQUENTIAL                          00006400
006500         FILE STATUS  IS WS-CATRPT-STATUS.                        00006500
006600                                                                  00006600
006700     SELECT TOP-EXPENSES-FILE ASSIGN TO EXPTOPRP                  00006700
006800         ORGANIZATION IS LINE SEQUENTIAL                          00006800
006900         FILE STATUS  IS WS-TOPRPT-STATUS.                        00006900
007000                                                                  00007000
007100     SELECT MONTHLY-TOTAL-FILE ASSIGN TO EXPMTLRP                 00007100
007200         ORGANIZATION IS LINE SEQUENTIAL                          00007200
007300         FILE STATUS  IS WS-MTLRPT-STATUS.                        00007300
007400****************************************************************  00007400
007500 DATA DIVISION.                                                   00007500
007600 FILE SECTION.                                                    00007600
007700                                                                  00007700
007800 FD  EXPENSE-LEDGER-FILE                                          00007800
007900     RECORDING MODE IS F.                                         00007900
008000 COPY EXPREC.                                                     00008000
008100                                                                  00008100
008200 FD  PARM-CARD-FILE                                               00008200
008300     RECORDING MODE IS V.                                         00008300
008400 01  PARM-CARD-RECORD.                                            00008400
008500     05  PARM-CATEGORY               PIC X(30).                   00008500
008600     05  PARM-SEARCH-TERM            PIC X(60).                   00008600
008650     05  PARM-YEAR                   PIC X(04).                   00008650
008660     05  PARM-MONTH                  PIC X(02).                   00008660
008670     05  FILLER                      PIC X(04).                   00008670
008800                                                                  00008800
008900 FD  CATEGORY-SUMMARY-FILE                                        00008900
009000     RECORDING MODE IS V.                                         00009000
009100 01  CATEGORY-SUMMARY-LINE           PIC X(100).                 00009100
009200                                                                  00009200
009300 FD  TOP-EXPENSES-FILE                                            00009300
009400     RECORDING MODE IS V.                                         00009400
009500 01  TOP-EXPENSES-LINE               PIC X(110).                 00009500
009600                                                                  00009600
009700 FD  MONTHLY-TOTAL-FILE                                           00009700
009800     RECORDING MODE IS V.                                         00009800
009900 01  MONTHLY-TOTAL-LINE              PIC X(80).                  00009900
010000****************************************************************  00010000
010100 WORKING-STORAGE SECTION.                                         00010100
010200                                                                  00010200
010300 01  SYSTEM-DATE-AND-TIME.                                        00010300
010400     05  CURRENT-DATE-LONG            PIC 9(08).                  00010400
010500     05  CURRENT-DATE-BRK REDEFINES CURRENT-DATE-LONG.            00010500
010600         10  CURRENT-CCYY             PIC 9(04).                  00010600
010700         10  CURRENT-MM               PIC 9(02).                  00010700
010800         10  CURRENT-DD               PIC 9(02).                  00010800
010900     05  CURRENT-TIME-LONG            PIC 9(08).                  00010900
011000     05  CURRENT-TIME-BRK REDEFINES CURRENT-TIME-LONG.            00011000
011100         10  CURRENT-HH               PIC 9(02).                  00011100
011200         10  CURRENT-MIN              PIC 9(02).                  00011200
011300         10  CURRENT-SEC              PIC 9(02).                  00011300
011400         10  CURRENT-HUN              PIC 9(02).                  00011400
011500*                                                                 00011500
011600 01  WS-FILE-STATUS-FIELDS.                                       00011600
011700     05  WS-LEDGER-STATUS            PIC X(02) VALUE SPACES.      00011700
011800     05  WS-PARMFILE-STATUS          PIC X(02) VALUE SPACES.      00011800
011900     05  WS-CATRPT-STATUS            PIC X(02) VALUE SPACES.      00011900
012000     05  WS-TOPRPT-STATUS            PIC X(02) VALUE SPACES.      00012000
012100     05  WS-MTLRPT-STATUS            PIC X(02) VALUE SPACES.      00012100
012150     05  FILLER                      PIC X(06) VALUE SPACES.      00012150
012200*                                                                 00012200
012300 01  WS-LEDGER-RRN                   PIC 9(09) COMP VALUE ZERO.   00012300
012400 01  WS-LEDGER-EOF                   PIC X(01) VALUE 'N'.        00012400
012500     88  LEDGER-AT-EOF                          VALUE 'Y'.       00012500
012600*                                                                 00012600
012700 01  WS-PARM-HAVE-CATEGORY-SW        PIC X(01) VALUE 'N'.        00012700
012800     88  PARM-HAS-CATEGORY                      VALUE 'Y'.        00012800
012900 01  WS-PARM-HAVE-SEARCH-SW          PIC X(01) VALUE 'N'.        00012900
013000     88  PARM-HAS-SEARCH                        VALUE 'Y'.        00013000
013010 77  WS-PARM-HAVE-MONTH-SW        PIC X(01) VALUE 'N'.            00013010
013020     88  PARM-HAS-MONTH                      VALUE 'Y'.           00013020
013030 77  WS-RPT-TARGET-CCYY          PIC 9(04) VALUE ZERO.            00013030
013040 77  WS-RPT-TARGET-MM            PIC 9(02) VALUE ZERO.            00013040
013100*                                                                 00013100
013200 01  WS-LOOP-SUB                     PIC S9(08) COMP VALUE ZERO. 00013200
013300 01  WS-LOOP-SUB2                    PIC S9(08) COMP VALUE ZERO. 00013300
013350 01  WS-CAT-LIMIT-SUB                PIC S9(04) COMP VALUE ZERO. 00013350 REQ10143
013400 01  WS-MATCH-COUNT                  PIC S9(06) COMP VALUE ZERO. 00013400
013500*                                                                 00013500
013600 01  WS-LEDGER-TABLE.                                            00013600
013700     05  WS-LEDGER-COUNT             PIC S9(08) COMP VALUE ZERO. 00013700
013800     05  WS-LEDGER-ENTRY OCCURS 1 TO 5000 TIMES                  00013800
013900                     DEPENDING ON WS-LEDGER-COUNT                00013900
014000                     INDEXED BY WS-LEDGER-IDX.                   00014000
014100         10  WL-ID                   PIC 9(09).                  00014100
014200         10  WL-AMOUNT               PIC S9(06)V99   COMP-3.      00014200
014300         10  WL-DESCRIPTION          PIC X(255).                 00014300
014400         10  WL-CATEGORY             PIC X(20).                  00014400
014500         10  WL-DATE                 PIC 9(08).                  00014500
014600         10  WL-DATE-BRK REDEFINES WL-DATE.                      00014600
014700             15  WL-DATE-CCYY        PIC 9(04).                  00014700
014800             15  WL-DATE-MM          PIC 9(02).                  00014800
014900             15  WL-DATE-DD          PIC 9(02).                  00014900
015000         10  WL-CREATED-DATE         PIC 9(08).                  00015000
015150         10  FILLER                  PIC X(06).                  00015150
015200*                                                                 00015200
015300 01  WS-SORT-LINKAGE.                                             00015300
015400     05  WS-SORT-ARRAY-SIZE          PIC S9(08) COMP VALUE ZERO. 00015400
015500     05  WS-SORT-KEY-ARRAY.                                      00015500
015600         10  WS-SORT-KEY             PIC S9(15)                   00015600
015700                     OCCURS 1 TO 5000 TIMES                       00015700
015800                     DEPENDING ON WS-SORT-ARRAY-SIZE.              00015800
015900     05  WS-SORT-POSITION-ARRAY.                                  00015900
016000         10  WS-SORT-POSITION        PIC S9(08) COMP               00016000
016100                     OCCURS 1 TO 5000 TIMES                       00016100
016200                     DEPENDING ON WS-SORT-ARRAY-SIZE.              00016200
016300*                                                                 00016300
016400 01  WS-CAT-TOTAL-TABLE.                                          00016400
016500     05  WS-CAT-TOTAL-COUNT          PIC S9(04) COMP VALUE ZERO. 00016500
016600     05  WS-CAT-TOTAL-ENTRY OCCURS 1 TO 50 TIMES                  00016600
016700                     DEPENDING ON WS-CAT-TOTAL-COUNT               00016700
016800                     INDEXED BY WS-CAT-TOTAL-IDX.                 00016800
016900         10  CAT-NAME                PIC X(20).                  00016900
017000         10  CAT-TOTAL               PIC S9(08)V99.               00017000
017100         10  CAT-TOTAL-EDIT REDEFINES CAT-TOTAL                   00017100
017200                                     PIC S9(10).                  00017200
017300         10  CAT-PERCENT             PIC 9(03)V99.                00017300
017400         10  CAT-COUNT               PIC 9(06).                  00017400
017450         10  FILLER                  PIC X(05).                  00017450
017460*                                                                 00017460
017470* CAT-SUMMARY-LINE IS THE ONE-ROW WORKING COPY OF A SUMMARY LINE, 00017470
017480* MOVED OUT OF THE TABLE ABOVE EVERY TIME A DETAIL OR THE FOOTER  00017480
017490* LINE IS BUILT -- SAME SHAPE AS THE TABLE ROW, CARRIED THROUGH   00017490
017500* THE COPYBOOK SO BOTH STAY IN STEP IF THE LAYOUT EVER CHANGES.   00017500
017510 COPY EXPSUM REPLACING ==CATEGORY-TOTAL-RECORD== BY ==CAT-SUMMARY-LINE==00017510
017520                       ==CAT-TOTAL-EDIT==        BY ==CSL-TOTAL-EDIT== 00017520
017530                       ==CAT-TOTAL==             BY ==CSL-TOTAL==     00017530
017540                       ==CAT-NAME==              BY ==CSL-NAME==      00017540
017550                       ==CAT-PERCENT==           BY ==CSL-PERCENT==   00017550
017560                       ==CAT-COUNT==             BY ==CSL-COUNT==.    00017560
017600 01  WS-GRAND-TOTAL                  PIC S9(08)V99 COMP-3        00017600
017650                                    VALUE ZERO.                   00017650
017700 01  WS-GRAND-COUNT                  PIC 9(06)     VALUE ZERO.   00017700
017800 01  WS-TOP-CAT-NAME                 PIC X(20)     VALUE SPACES. 00017800
018000*                                                                 00018000
018100 01  WS-MONTHLY-TOTAL                PIC S9(08)V99 COMP-3        00018100
018150                                    VALUE ZERO.                   00018150
018200 01  WS-MONTHLY-COUNT                PIC 9(06)     VALUE ZERO.   00018200
018300*                                                                 00018300
018400 01  WS-REQ-CATEGORY                 PIC X(30)     VALUE SPACES. 00018400
018500 01  WS-REQ-CATEGORY-NORM            PIC X(20)     VALUE SPACES. 00018500
018600 01  WS-REQ-TOTAL                    PIC S9(08)V99 COMP-3        00018600
018650                                    VALUE ZERO.                   00018650
018700 01  WS-REQ-COUNT                    PIC 9(06)     VALUE ZERO.   00018700
018800*                                                                 00018800
018900 01  WS-CAT-WORK-FIELDS.                                          00018900
019000     05  WS-CAT-RAW                  PIC X(30) VALUE SPACES.      00019000
019100     05  WS-CAT-TRIM                 PIC X(30) VALUE SPACES.      00019100
019200     05  WS-CAT-LOWER                PIC X(30) VALUE SPACES.      00019200
019300     05  WS-CAT-FIRST-CHAR           PIC X(01) VALUE SPACE.       00019300
019400*                                                                 00019400
019500 01  WS-SEARCH-WORK-FIELDS.                                       00019500
019600     05  WS-TERM-RAW                 PIC X(60) VALUE SPACES.      00019600
019700     05  WS-TERM-LOWER               PIC X(60) VALUE SPACES.      00019700
019800     05  WS-TERM-LEN                 PIC S9(04) COMP VALUE ZERO.  00019800
019900     05  WS-DESC-LOWER               PIC X(255) VALUE SPACES.     00019900
020000     05  WS-SRCH-POS                 PIC S9(04) COMP VALUE ZERO.  00020000
020100     05  WS-SRCH-LIMIT               PIC S9(04) COMP VALUE ZERO.  00020100
020200     05  WS-SRCH-FOUND-SW            PIC X(01) VALUE 'N'.        00020200
020300         88  SEARCH-TERM-FOUND                  VALUE 'Y'.        00020300
020400*                                                                 00020400
020500 COPY EXPWORK.                                                    00020500
020700*                                                                 00020700
020800 01  RPT-CAT-HEADER.                                              00020800
020900     05  FILLER                      PIC X(41)                   00020900
021000          VALUE 'CATEGORY SPENDING SUMMARY          DATE: '.      00021000
021100     05  RPT-CAT-HDR-MM              PIC 99.                      00021100
021200     05  FILLER                      PIC X VALUE '/'.             00021200
021300     05  RPT-CAT-HDR-DD              PIC 99.                      00021300
021400     05  FILLER                      PIC X VALUE '/'.             00021400
021500     05  RPT-CAT-HDR-CCYY            PIC 9999.                   00021500
021600     05  FILLER                      PIC X(41) VALUE SPACES.      00021600
021700 01  RPT-CAT-COL-HDR.                                             00021700
021800     05  FILLER                      PIC X(20)                   00021800
021900              VALUE 'CATEGORY'.                                   00021900
022000     05  FILLER                      PIC X(15)                   00022000
022100              VALUE '  TOTAL AMOUNT'.                             00022100
022200     05  FILLER                      PIC X(10)                   00022200
022300              VALUE '  PERCENT'.                                  00022300
022400     05  FILLER                      PIC X(10)                   00022400
022500              VALUE '    COUNT'.                                  00022500
022600     05  FILLER                      PIC X(45) VALUE SPACES.      00022600
022700 01  RPT-CAT-DETAIL.                                               00022700
022800     05  RPT-CAT-NAME                PIC X(20).                  00022800
022900     05  RPT-CAT-TOTAL               PIC ZZZ,ZZZ,ZZ9.99-.        00022900
023000     05  FILLER                      PIC X(03) VALUE SPACES.      00023000
023100     05  RPT-CAT-PERCENT             PIC ZZ9.99.                 00023100
023200     05  FILLER                      PIC X VALUE '%'.             00023200
023300     05  FILLER                      PIC X(03) VALUE SPACES.      00023300
023400     05  RPT-CAT-COUNT               PIC ZZZ,ZZ9.                 00023400
023500     05  FILLER                      PIC X(45) VALUE SPACES.      00023500
023600 01  RPT-CAT-FOOTER.                                              00023600
023700     05  FILLER                      PIC X(15)                   00023700
023800              VALUE 'GRAND TOTAL    '.                            00023800
023900     05  RPT-CAT-GRAND-TOTAL         PIC ZZZ,ZZZ,ZZ9.99-.        00023900
024000     05  FILLER                      PIC X(04) VALUE SPACES.      00024000
024100     05  FILLER                      PIC X(16)                   00024100
024200              VALUE 'TOTAL COUNT    '.                            00024200
024300     05  RPT-CAT-GRAND-COUNT         PIC ZZZ,ZZ9.                 00024300
024400     05  FILLER                      PIC X(04) VALUE SPACES.      00024400
024500     05  FILLER                      PIC X(14)                   00024500
024600              VALUE 'TOP CATEGORY:'.                              00024600
024700     05  RPT-CAT-TOP-NAME            PIC X(20).                  00024700
024800     05  FILLER                      PIC X(14) VALUE SPACES.      00024800
024900*                                                                 00024900
025000 01  RPT-TOP-SECTION-HDR             PIC X(60).                  00025000
025100 01  RPT-TOP-COL-HDR.                                             00025100
025200     05  FILLER    PIC X(11) VALUE 'EXP-ID'.                      00025200
025300     05  FILLER    PIC X(11) VALUE 'DATE'.                        00025300
025400     05  FILLER    PIC X(21) VALUE 'CATEGORY'.                    00025400
025500     05  FILLER    PIC X(41) VALUE 'DESCRIPTION'.                 00025500
025600     05  FILLER    PIC X(16) VALUE 'AMOUNT'.                      00025600
025700     05  FILLER    PIC X(10) VALUE SPACES.                        00025700
025800 01  RPT-TOP-DETAIL.                                              00025800
025900     05  RPT-TOP-ID                  PIC ZZZZZZZZ9.               00025900
026000     05  FILLER                      PIC X(02) VALUE SPACES.      00026000
026100     05  RPT-TOP-DATE                PIC 9(08).                  00026100
026200     05  FILLER                      PIC X(02) VALUE SPACES.      00026200
026300     05  RPT-TOP-CATEGORY            PIC X(20).                  00026300
026400     05  RPT-TOP-DESCRIPTION         PIC X(40).                  00026400
026500     05  FILLER                      PIC X(01) VALUE SPACES.      00026500
026600     05  RPT-TOP-AMOUNT              PIC ZZZ,ZZ9.99-.             00026600
026700     05  FILLER                      PIC X(05) VALUE SPACES.      00026700
026800*                                                                 00026800
026900 01  RPT-MTL-HEADER                  PIC X(60).                   00026900
026910*                                                                 00026910
026920* ALTERNATE HEADER WHEN EXPPARM REQUESTS A SPECIFIC               00026920
026930* CCYY/MM INSTEAD OF THE RUN DATE.          REQ 10167             00026930
026940 01  RPT-MTL-HEADER-REQ.                                          00026940
026950     05  FILLER                      PIC X(18)                    00026950
026960              VALUE 'MONTHLY TOTAL FOR '.                         00026960
026970     05  RPT-MTL-REQ-MM             PIC 99.                       00026970
026980     05  FILLER                      PIC X VALUE '/'.             00026980
026990     05  RPT-MTL-REQ-CCYY           PIC 9999.                     00026990
026995     05  FILLER                      PIC X(35) VALUE SPACES.      00026995
027000 01  RPT-MTL-DETAIL.                                               00027000
027100     05  FILLER                      PIC X(20)                   00027100
027200              VALUE 'TOTAL AMOUNT ..... '.                        00027200
027300     05  RPT-MTL-TOTAL               PIC ZZZ,ZZZ,ZZ9.99-.        00027300
027400     05  FILLER                      PIC X(04) VALUE SPACES.      00027400
027500     05  FILLER                      PIC X(20)                   00027500
027600              VALUE 'RECORD COUNT ..... '.                        00027600
027700     05  RPT-MTL-COUNT               PIC ZZZ,ZZ9.                 00027700
027800     05  FILLER                      PIC X(16) VALUE SPACES.      00027800
027810*                                                                 00027810 REQ10143
027820 01  RPT-MTL-LIMIT-LINE.                                          00027820 REQ10143
027830     05  FILLER                      PIC X(29)                   00027830 REQ10143
027840              VALUE 'MONTHLY LIMIT FOR CATEGORY: '.                00027840 REQ10143
027850     05  RPT-MTL-LIMIT-AMT           PIC ZZZ,ZZZ,ZZ9.99.          00027850 REQ10143
027860     05  FILLER                      PIC X(39) VALUE SPACES.      00027860 REQ10143
027900****************************************************************  00027900
028000 PROCEDURE DIVISION.                                              00028000
028100****************************************************************  00028100
028200                                                                  00028200
028300 000-MAIN.                                                        00028300
028400     ACCEPT CURRENT-DATE-LONG FROM DATE YYYYMMDD.                 00028400
028500     ACCEPT CURRENT-TIME-LONG FROM TIME.                          00028500
028600     DISPLAY 'EXPRPTS STARTED DATE = ' CURRENT-CCYY '/'           00028600
028700            CURRENT-MM '/' CURRENT-DD '  (CCYY/MM/DD)'.           00028700
028800     DISPLAY '             TIME = ' CURRENT-HH ':'                00028800
028900            CURRENT-MIN ':' CURRENT-SEC.                          00028900
029000                                                                  00029000
029100     PERFORM 050-INIT-LIMIT-TABLE  THRU 050-EXIT.                 00029100
029200     PERFORM 900-OPEN-FILES        THRU 900-EXIT.                00029200
029300     PERFORM 910-READ-LEDGER-TABLE THRU 910-EXIT.                00029300
029400     PERFORM 920-READ-PARM-CARD    THRU 920-EXIT.                00029400
029500                                                                  00029500
029600     PERFORM 300-BUILD-LISTING-REPORT    THRU 300-EXIT.           00029600
029700     PERFORM 400-ACCUM-CATEGORY-TOTALS   THRU 400-EXIT.           00029700
029800     PERFORM 410-COMPUTE-CATEGORY-PERCENT THRU 410-EXIT.          00029800
029900     PERFORM 420-BUILD-CATEGORY-REPORT   THRU 420-EXIT.           00029900
030000     PERFORM 500-BUILD-MONTHLY-TOTAL-REPORT THRU 500-EXIT.        00030000
030100     PERFORM 600-BUILD-TOP5-REPORT       THRU 600-EXIT.           00030100
030200     IF PARM-HAS-CATEGORY                                         00030200
030300         PERFORM 700-BUILD-CATEGORY-LISTING THRU 700-EXIT         00030300
030400     END-IF.                                                      00030400
030500     IF PARM-HAS-SEARCH                                           00030500
030600         PERFORM 800-BUILD-SEARCH-REPORT THRU 800-EXIT            00030600
030700     END-IF.                                                      00030700
030800                                                                  00030800
030900     PERFORM 990-CLOSE-FILES       THRU 990-EXIT.                 00030900
031000     GOBACK.                                                      00031000
031100                                                                  00031100
031200 050-INIT-LIMIT-TABLE.                                            00031200
031300     MOVE 'Food'                TO WS-CAT-LIMIT-NAME(1).          00031300
031400     MOVE 1000.00                TO WS-CAT-LIMIT-AMT(1).          00031400
031500     MOVE 'Transportation'      TO WS-CAT-LIMIT-NAME(2).          00031500
031600     MOVE 500.00                 TO WS-CAT-LIMIT-AMT(2).          00031600
031700     MOVE 'Entertainment'       TO WS-CAT-LIMIT-NAME(3).          00031700
031800     MOVE 300.00                 TO WS-CAT-LIMIT-AMT(3).          00031800
031900     MOVE 'Shopping'            TO WS-CAT-LIMIT-NAME(4).          00031900
032000     MOVE 800.00                 TO WS-CAT-LIMIT-AMT(4).          00032000
032100 050-EXIT.                                                        00032100
032200     EXIT.                                                        00032200
032300                                                                  00032300
032400 160-NORMALIZE-CATEGORY.                                          00032400
032500     IF WS-CAT-RAW = SPACES                                       00032500
032600         MOVE 'Other' TO WS-REQ-CATEGORY-NORM                     00032600
032700         GO TO 160-EXIT                                           00032700
032800     END-IF.                                                      00032800
032900     PERFORM 161-TRIM-CATEGORY THRU 161-EXIT.                     00032900
033000     MOVE WS-CAT-TRIM TO WS-CAT-LOWER.                            00033000
033100     INSPECT WS-CAT-LOWER CONVERTING                              00033100
033200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          00033200
033300         'abcdefghijklmnopqrstuvwxyz'.                            00033300
033400     EVALUATE TRUE                                                00033400
033500         WHEN WS-CAT-LOWER = 'food' OR = 'dining'                 00033500
033600                            OR = 'restaurant' OR = 'groceries'     00033600
033700             MOVE 'Food' TO WS-REQ-CATEGORY-NORM                  00033700
033800         WHEN WS-CAT-LOWER = 'transport' OR = 'transportation'    00033800
033900                            OR = 'gas' OR = 'fuel'                 00033900
034000                            OR = 'uber' OR = 'taxi'                00034000
034100             MOVE 'Transportation' TO WS-REQ-CATEGORY-NORM        00034100
034200         WHEN WS-CAT-LOWER = 'fun' OR = 'entertainment'           00034200
034300                            OR = 'movies' OR = 'games'             00034300
034400             MOVE 'Entertainment' TO WS-REQ-CATEGORY-NORM         00034400
034500         WHEN WS-CAT-LOWER = 'clothes' OR = 'shopping'            00034500
034600                            OR = 'retail'                         00034600
034700             MOVE 'Shopping' TO WS-REQ-CATEGORY-NORM              00034700
034800         WHEN WS-CAT-LOWER = 'medical' OR = 'health'              00034800
034900                            OR = 'doctor' OR = 'pharmacy'          00034900
035000             MOVE 'Healthcare' TO WS-REQ-CATEGORY-NORM            00035000
035100         WHEN OTHER                                               00035100
035200             PERFORM 166-TITLE-CASE THRU 166-EXIT                 00035200
035300     END-EVALUATE.                                                00035300
035400 160-EXIT.                                                        00035400
035500     EXIT.                                                        00035500
035600                                                                  00035600
035700 161-TRIM-CATEGORY.                                               00035700
035800     MOVE SPACES TO WS-CAT-TRIM.                                  00035800
035900     MOVE 1 TO WS-LOOP-SUB.                                       00035900
036000     PERFORM 162-FIND-FIRST-NONSPACE THRU 162-EXIT                00036000
036100        UNTIL WS-LOOP-SUB > 30                                    00036100
036200           OR WS-CAT-RAW(WS-LOOP-SUB:1) NOT = SPACE.              00036200
036300     IF WS-LOOP-SUB > 30                                          00036300
036400         GO TO 161-EXIT                                           00036400
036500     END-IF.                                                      00036500
036600     MOVE WS-CAT-RAW(WS-LOOP-SUB:) TO WS-CAT-TRIM.                00036600
036700 161-EXIT.                                                        00036700
036800     EXIT.                                                        00036800
036900                                                                  00036900
037000 162-FIND-FIRST-NONSPACE.                                         00037000
037100     ADD 1 TO WS-LOOP-SUB.                                        00037100
037200 162-EXIT.                                                        00037200
037300     EXIT.                                                        00037300
037400                                                                  00037400
037500 166-TITLE-CASE.                                                  00037500
037600     MOVE WS-CAT-TRIM TO WS-REQ-CATEGORY-NORM.                    00037600
037700     INSPECT WS-REQ-CATEGORY-NORM CONVERTING                     00037700
037800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          00037800
037900         'abcdefghijklmnopqrstuvwxyz'.                            00037900
038000     MOVE WS-REQ-CATEGORY-NORM(1:1) TO WS-CAT-FIRST-CHAR.         00038000
038100     INSPECT WS-CAT-FIRST-CHAR CONVERTING                         00038100
038200         'abcdefghijklmnopqrstuvwxyz' TO                          00038200
038300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00038300
038400     MOVE WS-CAT-FIRST-CHAR TO WS-REQ-CATEGORY-NORM(1:1).         00038400
038500 166-EXIT.                                                        00038500
038600     EXIT.                                                        00038600
038700                                                                  00038700
038800 300-BUILD-LISTING-REPORT.                                        00038800
038900     MOVE WS-LEDGER-COUNT TO WS-SORT-ARRAY-SIZE.                  00038900
039000     IF WS-SORT-ARRAY-SIZE = ZERO                                 00039000
039100         GO TO 300-EXIT                                           00039100
039200     END-IF.                                                      00039200
039300     PERFORM 310-BUILD-LISTING-KEY THRU 310-EXIT                  00039300
039400        VARYING WS-LOOP-SUB FROM 1 BY 1                           00039400
039500        UNTIL WS-LOOP-SUB > WS-LEDGER-COUNT.                      00039500
039600     CALL 'EXPSORT' USING WS-SORT-ARRAY-SIZE, WS-SORT-KEY-ARRAY,  00039600
039700                          WS-SORT-POSITION-ARRAY.                 00039700
039800     MOVE 'FULL LEDGER LISTING -- DESCENDING DATE, THEN AMOUNT'   00039800
039900         TO RPT-TOP-SECTION-HDR.                                  00039900
040000     WRITE TOP-EXPENSES-LINE FROM RPT-TOP-SECTION-HDR             00040000
040100             AFTER TOP-OF-FORM.                                   00040100
040200     WRITE TOP-EXPENSES-LINE FROM RPT-TOP-COL-HDR AFTER 1.        00040200
040300     PERFORM 320-WRITE-LISTING-DETAIL THRU 320-EXIT               00040300
040400        VARYING WS-LOOP-SUB FROM 1 BY 1                           00040400
040500        UNTIL WS-LOOP-SUB > WS-LEDGER-COUNT.                      00040500
040600 300-EXIT.                                                        00040600
040700     EXIT.                                                        00040700
040800                                                                  00040800
040900 310-BUILD-LISTING-KEY.                                           00040900
041000     COMPUTE WS-SORT-KEY(WS-LOOP-SUB) =                           00041000
041100             WL-DATE(WS-LOOP-SUB) * 10000000                      00041100
041200                 + (WL-AMOUNT(WS-LOOP-SUB) * 100).                00041200
041300     MOVE WS-LOOP-SUB TO WS-SORT-POSITION(WS-LOOP-SUB).           00041300
041400 310-EXIT.                                                        00041400
041500     EXIT.                                                        00041500
041600                                                                  00041600
041700 320-WRITE-LISTING-DETAIL.                                        00041700
041800     SET WS-LEDGER-IDX TO WS-SORT-POSITION(WS-LOOP-SUB).          00041800
041900     PERFORM 330-MOVE-DETAIL-LINE THRU 330-EXIT.                  00041900
042000     WRITE TOP-EXPENSES-LINE FROM RPT-TOP-DETAIL.                 00042000
042100 320-EXIT.                                                        00042100
042200     EXIT.                                                        00042200
042300                                                                  00042300
042400 330-MOVE-DETAIL-LINE.                                            00042400
042500     MOVE WL-ID(WS-LEDGER-IDX)          TO RPT-TOP-ID.            00042500
042600     MOVE WL-DATE(WS-LEDGER-IDX)        TO RPT-TOP-DATE.          00042600
042700     MOVE WL-CATEGORY(WS-LEDGER-IDX)    TO RPT-TOP-CATEGORY.      00042700
042800     MOVE WL-DESCRIPTION(WS-LEDGER-IDX) TO RPT-TOP-DESCRIPTION.   00042800
042900     MOVE WL-AMOUNT(WS-LEDGER-IDX)      TO RPT-TOP-AMOUNT.        00042900
043000 330-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200                                                                  00043200
043300 400-ACCUM-CATEGORY-TOTALS.                                       00043300
043400     MOVE ZERO TO WS-CAT-TOTAL-COUNT, WS-GRAND-TOTAL,             00043400
043500             WS-GRAND-COUNT.                                      00043500
043600     PERFORM 405-ACCUM-ONE-LEDGER-ROW THRU 405-EXIT                00043600
043700        VARYING WS-LOOP-SUB FROM 1 BY 1                           00043700
043800        UNTIL WS-LOOP-SUB > WS-LEDGER-COUNT.                      00043800
043900 400-EXIT.                                                        00043900
044000     EXIT.                                                        00044000
044100                                                                  00044100
044200 405-ACCUM-ONE-LEDGER-ROW.                                        00044200
044300     MOVE 'N' TO WS-SRCH-FOUND-SW.                                00044300
044400     PERFORM 406-FIND-CAT-ENTRY THRU 406-EXIT                     00044400
044500        VARYING WS-LOOP-SUB2 FROM 1 BY 1                          00044500
044600        UNTIL WS-LOOP-SUB2 > WS-CAT-TOTAL-COUNT                   00044600
044700           OR SEARCH-TERM-FOUND.                                  00044700
044800     IF NOT SEARCH-TERM-FOUND                                     00044800
044900         ADD 1 TO WS-CAT-TOTAL-COUNT                              00044900
045000         MOVE WL-CATEGORY(WS-LOOP-SUB) TO                         00045000
045100                 CAT-NAME(WS-CAT-TOTAL-COUNT)                      00045100
045200         MOVE ZERO TO CAT-TOTAL(WS-CAT-TOTAL-COUNT),               00045200
045300                 CAT-COUNT(WS-CAT-TOTAL-COUNT)                      00045300
045400         MOVE WS-CAT-TOTAL-COUNT TO WS-LOOP-SUB2                  00045400
045500     END-IF.                                                      00045500
045600     ADD WL-AMOUNT(WS-LOOP-SUB) TO CAT-TOTAL(WS-LOOP-SUB2).        00045600
045700     ADD 1                      TO CAT-COUNT(WS-LOOP-SUB2).        00045700
045800     ADD WL-AMOUNT(WS-LOOP-SUB) TO WS-GRAND-TOTAL.                00045800
045900     ADD 1                      TO WS-GRAND-COUNT.                00045900
046000 405-EXIT.                                                        00046000
046100     EXIT.                                                        00046100
046200                                                                  00046200
046300 406-FIND-CAT-ENTRY.                                              00046300
046400     IF CAT-NAME(WS-LOOP-SUB2) = WL-CATEGORY(WS-LOOP-SUB)          00046400
046500         MOVE 'Y' TO WS-SRCH-FOUND-SW                             00046500
046600     END-IF.                                                      00046600
046700 406-EXIT.                                                        00046700
046800     EXIT.                                                        00046800
046900                                                                  00046900
047000 410-COMPUTE-CATEGORY-PERCENT.                                    00047000
047100     PERFORM 415-COMPUTE-ONE-PERCENT THRU 415-EXIT                00047100
047200        VARYING WS-LOOP-SUB FROM 1 BY 1                           00047200
047300        UNTIL WS-LOOP-SUB > WS-CAT-TOTAL-COUNT.                   00047300
047400 410-EXIT.                                                        00047400
047500     EXIT.                                                        00047500
047600                                                                  00047600
047700 415-COMPUTE-ONE-PERCENT.                                         00047700
047800     IF WS-GRAND-TOTAL = ZERO                                     00047800
047900         MOVE ZERO TO CAT-PERCENT(WS-LOOP-SUB)                    00047900
048000         GO TO 415-EXIT                                           00048000
048100     END-IF.                                                      00048100
048200     COMPUTE CAT-PERCENT(WS-LOOP-SUB) ROUNDED =                   00048200
048300             CAT-TOTAL(WS-LOOP-SUB) / WS-GRAND-TOTAL * 100.        00048300
048400 415-EXIT.                                                        00048500
048600     EXIT.                                                        00048600
048700                                                                  00048700
048800 420-BUILD-CATEGORY-REPORT.                                       00048800
048900     MOVE WS-CAT-TOTAL-COUNT TO WS-SORT-ARRAY-SIZE.               00048900
049000     IF WS-SORT-ARRAY-SIZE = ZERO                                 00049000
049100         GO TO 420-EXIT                                           00049100
049200     END-IF.                                                      00049200
049300     PERFORM 425-BUILD-CATEGORY-KEY THRU 425-EXIT                 00049300
049400        VARYING WS-LOOP-SUB FROM 1 BY 1                           00049400
049500        UNTIL WS-LOOP-SUB > WS-CAT-TOTAL-COUNT.                   00049500
049600     CALL 'EXPSORT' USING WS-SORT-ARRAY-SIZE, WS-SORT-KEY-ARRAY,  00049600
049700                          WS-SORT-POSITION-ARRAY.                 00049700
049800     MOVE CURRENT-MM TO RPT-CAT-HDR-MM.                           00049800
049900     MOVE CURRENT-DD TO RPT-CAT-HDR-DD.                           00049900
050000     MOVE CURRENT-CCYY TO RPT-CAT-HDR-CCYY.                       00050000
050100     WRITE CATEGORY-SUMMARY-LINE FROM RPT-CAT-HEADER               00050100
050200             AFTER TOP-OF-FORM.                                   00050200
050300     WRITE CATEGORY-SUMMARY-LINE FROM RPT-CAT-COL-HDR AFTER 1.     00050300
050400     MOVE CAT-NAME(WS-SORT-POSITION(1)) TO WS-TOP-CAT-NAME.         00050400
050500     PERFORM 426-WRITE-CATEGORY-DETAIL THRU 426-EXIT              00050500
050600        VARYING WS-LOOP-SUB FROM 1 BY 1                           00050600
050700        UNTIL WS-LOOP-SUB > WS-CAT-TOTAL-COUNT.                   00050700
050800     PERFORM 430-WRITE-CATEGORY-FOOTER THRU 430-EXIT.             00050800
050900 420-EXIT.                                                        00050900
051000     EXIT.                                                        00051000
051100                                                                  00051100
051200 425-BUILD-CATEGORY-KEY.                                          00051200
051300     MOVE CAT-TOTAL-EDIT(WS-LOOP-SUB) TO                         00051300
051400             WS-SORT-KEY(WS-LOOP-SUB).                           00051400
051500     MOVE WS-LOOP-SUB TO WS-SORT-POSITION(WS-LOOP-SUB).          00051500
051600 425-EXIT.                                                        00051600
051700     EXIT.                                                        00051700
051800                                                                  00051800
051900 426-WRITE-CATEGORY-DETAIL.                                       00051900
052000     SET WS-CAT-TOTAL-IDX TO WS-SORT-POSITION(WS-LOOP-SUB).       00052000
052050     MOVE CAT-NAME(WS-CAT-TOTAL-IDX)    TO CSL-NAME.               00052050
052060     MOVE CAT-TOTAL(WS-CAT-TOTAL-IDX)   TO CSL-TOTAL.              00052060
052070     MOVE CAT-PERCENT(WS-CAT-TOTAL-IDX) TO CSL-PERCENT.            00052070
052080     MOVE CAT-COUNT(WS-CAT-TOTAL-IDX)   TO CSL-COUNT.              00052080
052100     MOVE CSL-NAME                      TO RPT-CAT-NAME.           00052100
052200     MOVE CSL-TOTAL                     TO RPT-CAT-TOTAL.          00052200
052300     MOVE CSL-PERCENT                   TO RPT-CAT-PERCENT.       00052300
052400     MOVE CSL-COUNT                     TO RPT-CAT-COUNT.          00052400
052500     WRITE CATEGORY-SUMMARY-LINE FROM RPT-CAT-DETAIL.             00052500
052600 426-EXIT.                                                        00052600
052700     EXIT.                                                        00052700
052800                                                                  00052800
052900 430-WRITE-CATEGORY-FOOTER.                                       00052900
053000     MOVE WS-GRAND-TOTAL TO RPT-CAT-GRAND-TOTAL.                  00053000
053100     MOVE WS-GRAND-COUNT TO RPT-CAT-GRAND-COUNT.                  00053100
053200     MOVE WS-TOP-CAT-NAME TO RPT-CAT-TOP-NAME.                    00053200
053300     WRITE CATEGORY-SUMMARY-LINE FROM RPT-CAT-FOOTER AFTER 2.     00053300
053400 430-EXIT.                                                        00053400
053500     EXIT.                                                        00053500
053600                                                                  00053600
053700 500-BUILD-MONTHLY-TOTAL-REPORT.                                  00053700
053800     MOVE ZERO TO WS-MONTHLY-TOTAL, WS-MONTHLY-COUNT.             00053800
053810     IF NOT PARM-HAS-MONTH                                        00053810
053820         MOVE CURRENT-CCYY TO WS-RPT-TARGET-CCYY                  00053820
053830         MOVE CURRENT-MM   TO WS-RPT-TARGET-MM                    00053830
053840     END-IF.                                                      00053840
053900     PERFORM 505-TEST-ONE-MONTH-ROW THRU 505-EXIT                 00053900
054000        VARYING WS-LOOP-SUB FROM 1 BY 1                           00054000
054100        UNTIL WS-LOOP-SUB > WS-LEDGER-COUNT.                      00054100
054150     IF PARM-HAS-MONTH                                            00054150
054160         MOVE WS-RPT-TARGET-MM   TO RPT-MTL-REQ-MM                00054160
054170         MOVE WS-RPT-TARGET-CCYY TO RPT-MTL-REQ-CCYY              00054170
054180         WRITE MONTHLY-TOTAL-LINE FROM RPT-MTL-HEADER-REQ         00054180
054190                 AFTER TOP-OF-FORM                                00054190
054200     ELSE                                                         00054200
054210         MOVE 'CURRENT MONTH TOTAL' TO RPT-MTL-HEADER             00054210
054220         WRITE MONTHLY-TOTAL-LINE FROM RPT-MTL-HEADER             00054220
054230                 AFTER TOP-OF-FORM                                00054230
054240     END-IF.                                                      00054240
054500     MOVE WS-MONTHLY-TOTAL TO RPT-MTL-TOTAL.                      00054500
054600     MOVE WS-MONTHLY-COUNT TO RPT-MTL-COUNT.                      00054600
054700     WRITE MONTHLY-TOTAL-LINE FROM RPT-MTL-DETAIL AFTER 1.        00054700
054800 500-EXIT.                                                        00054800
054900     EXIT.                                                        00054900
055000                                                                  00055000
055100 505-TEST-ONE-MONTH-ROW.                                          00055100
055200     IF WL-DATE-CCYY(WS-LOOP-SUB) = WS-RPT-TARGET-CCYY            00055200
055300        AND WL-DATE-MM(WS-LOOP-SUB) = WS-RPT-TARGET-MM            00055300
055400         ADD WL-AMOUNT(WS-LOOP-SUB) TO WS-MONTHLY-TOTAL           00055400
055500         ADD 1                      TO WS-MONTHLY-COUNT           00055500
055600     END-IF.                                                      00055600
055700 505-EXIT.                                                        00055700
055800     EXIT.                                                        00055800
055900                                                                  00055900
056000 600-BUILD-TOP5-REPORT.                                           00056000
056100     MOVE WS-LEDGER-COUNT TO WS-SORT-ARRAY-SIZE.                  00056100
056200     IF WS-SORT-ARRAY-SIZE = ZERO                                 00056200
056300         GO TO 600-EXIT                                           00056300
056400     END-IF.                                                      00056400
056500     PERFORM 605-BUILD-AMOUNT-KEY THRU 605-EXIT                   00056500
056600        VARYING WS-LOOP-SUB FROM 1 BY 1                           00056600
056700        UNTIL WS-LOOP-SUB > WS-LEDGER-COUNT.                      00056700
056800     CALL 'EXPSORT' USING WS-SORT-ARRAY-SIZE, WS-SORT-KEY-ARRAY,  00056800
056900                          WS-SORT-POSITION-ARRAY.                 00056900
057000     MOVE 'TOP 5 EXPENSIVE TRANSACTIONS' TO RPT-TOP-SECTION-HDR.  00057000
057100     WRITE TOP-EXPENSES-LINE FROM RPT-TOP-SECTION-HDR             00057100
057200             AFTER TOP-OF-FORM.                                   00057200
057300     WRITE TOP-EXPENSES-LINE FROM RPT-TOP-COL-HDR AFTER 1.        00057300
057400     MOVE 5 TO WS-LOOP-SUB2.                                      00057400
057500     IF WS-LEDGER-COUNT < 5                                       00057500
057600         MOVE WS-LEDGER-COUNT TO WS-LOOP-SUB2                      00057600
057700     END-IF.                                                      00057700
057800     PERFORM 610-WRITE-TOP5-DETAIL THRU 610-EXIT                  00057800
057900        VARYING WS-LOOP-SUB FROM 1 BY 1                           00057900
058000        UNTIL WS-LOOP-SUB > WS-LOOP-SUB2.                         00058000
058100 600-EXIT.                                                        00058100
058200     EXIT.                                                        00058200
058300                                                                  00058300
058400 605-BUILD-AMOUNT-KEY.                                            00058400
058500     COMPUTE WS-SORT-KEY(WS-LOOP-SUB) =                           00058500
058600             WL-AMOUNT(WS-LOOP-SUB) * 100.                       00058600
058700     MOVE WS-LOOP-SUB TO WS-SORT-POSITION(WS-LOOP-SUB).           00058700
058800 605-EXIT.                                                        00058800
058900     EXIT.                                                        00058900
059000                                                                  00059000
059100 610-WRITE-TOP5-DETAIL.                                           00059100
059200     SET WS-LEDGER-IDX TO WS-SORT-POSITION(WS-LOOP-SUB).          00059200
059300     PERFORM 330-MOVE-DETAIL-LINE THRU 330-EXIT.                  00059300
059400     WRITE TOP-EXPENSES-LINE FROM RPT-TOP-DETAIL.                 00059400
059500 610-EXIT.                                                        00059500
059600     EXIT.                                                        00059600
059700                                                                  00059700
059800 700-BUILD-CATEGORY-LISTING.                                      00059800
059900     MOVE PARM-CATEGORY TO WS-CAT-RAW.                            00059900
060000     PERFORM 160-NORMALIZE-CATEGORY THRU 160-EXIT.                00060000
060100     MOVE ZERO TO WS-REQ-TOTAL, WS-REQ-COUNT, WS-SORT-ARRAY-SIZE. 00060100
060200     PERFORM 705-TEST-ONE-CATEGORY-ROW THRU 705-EXIT              00060200
060300        VARYING WS-LOOP-SUB FROM 1 BY 1                           00060300
060400        UNTIL WS-LOOP-SUB > WS-LEDGER-COUNT.                      00060400
060500     MOVE 'SINGLE-CATEGORY LISTING' TO RPT-MTL-HEADER.            00060600
060600     WRITE MONTHLY-TOTAL-LINE FROM RPT-MTL-HEADER                 00060700
060700             AFTER TOP-OF-FORM.                                   00060800
060800     MOVE WS-REQ-TOTAL TO RPT-MTL-TOTAL.                          00060900
060900     MOVE WS-REQ-COUNT TO RPT-MTL-COUNT.                          00061000
061000     WRITE MONTHLY-TOTAL-LINE FROM RPT-MTL-DETAIL AFTER 1.        00061100
061010     MOVE 'N' TO WS-CAT-LIMIT-MATCH-SW.                           00061010 REQ10143
061020     PERFORM 706-TEST-ONE-LIMIT-ENTRY THRU 706-EXIT                00061020 REQ10143
061030        VARYING WS-CAT-LIMIT-SUB FROM 1 BY 1                      00061030 REQ10143
061040        UNTIL WS-CAT-LIMIT-SUB > 4                                00061040 REQ10143
061050           OR WS-CAT-LIMIT-MATCHED.                               00061050 REQ10143
061060     IF WS-CAT-LIMIT-MATCHED                                      00061060 REQ10143
061070         MOVE WS-CAT-LIMIT-WORK-AMT TO RPT-MTL-LIMIT-AMT           00061070 REQ10143
061080         WRITE MONTHLY-TOTAL-LINE FROM RPT-MTL-LIMIT-LINE AFTER 1  00061080 REQ10143
061090     END-IF.                                                      00061090 REQ10143
061100     IF WS-SORT-ARRAY-SIZE > ZERO                                 00061200
061200         CALL 'EXPSORT' USING WS-SORT-ARRAY-SIZE,                 00061300
061300                 WS-SORT-KEY-ARRAY, WS-SORT-POSITION-ARRAY        00061400
061400         MOVE 'SINGLE-CATEGORY LISTING (SEE ABOVE)' TO            00061500
061500                 RPT-TOP-SECTION-HDR                              00061600
061600         WRITE TOP-EXPENSES-LINE FROM RPT-TOP-SECTION-HDR         00061700
061700                 AFTER TOP-OF-FORM                                00061800
061800         WRITE TOP-EXPENSES-LINE FROM RPT-TOP-COL-HDR AFTER 1     00061900
061900         PERFORM 710-WRITE-CAT-LISTING-DETAIL THRU 710-EXIT      00062000
062000            VARYING WS-LOOP-SUB FROM 1 BY 1                       00062100
062100            UNTIL WS-LOOP-SUB > WS-SORT-ARRAY-SIZE                00062200
062200     END-IF.                                                      00062300
062300 700-EXIT.                                                        00062400
062400     EXIT.                                                        00062500
062500                                                                  00062600
062600 705-TEST-ONE-CATEGORY-ROW.                                       00062700
062700     IF WL-CATEGORY(WS-LOOP-SUB) = WS-REQ-CATEGORY-NORM           00062800
062800         ADD 1 TO WS-SORT-ARRAY-SIZE                              00062900
062900         COMPUTE WS-SORT-KEY(WS-SORT-ARRAY-SIZE) =                00063000
063000                 WL-DATE(WS-LOOP-SUB) * 10000000                  00063100
063100                     + (WL-AMOUNT(WS-LOOP-SUB) * 100)             00063200
063200         MOVE WS-LOOP-SUB TO                                      00063300
063300                 WS-SORT-POSITION(WS-SORT-ARRAY-SIZE)             00063400
063400         ADD WL-AMOUNT(WS-LOOP-SUB) TO WS-REQ-TOTAL               00063500
063500         ADD 1                      TO WS-REQ-COUNT               00063600
063600     END-IF.                                                      00063700
063700 705-EXIT.                                                        00063800
063800     EXIT.                                                        00063900
063900                                                                  00064000
063910* 706-TEST-ONE-LIMIT-ENTRY CHECKS THE REQUESTED CATEGORY AGAINST  00063910 REQ10143
063920* THE CAPPED-CATEGORY TABLE LOADED BY 050-INIT-LIMIT-TABLE, SO A  00063920 REQ10143
063930* SINGLE-CATEGORY LISTING CAN SHOW THE OPERATOR THE MONTHLY CAP  00063930 REQ10143
063940* THAT APPLIES TO THE CATEGORY THEY ASKED FOR.                   00063940 REQ10143
063950 706-TEST-ONE-LIMIT-ENTRY.                                        00063950 REQ10143
063960     IF WS-CAT-LIMIT-NAME(WS-CAT-LIMIT-SUB) =                     00063960 REQ10143
063965             WS-REQ-CATEGORY-NORM                                 00063965 REQ10143
063970         MOVE 'Y' TO WS-CAT-LIMIT-MATCH-SW                        00063970 REQ10143
063980         MOVE WS-CAT-LIMIT-AMT(WS-CAT-LIMIT-SUB) TO                00063980 REQ10143
063990                 WS-CAT-LIMIT-WORK-AMT                             00063990 REQ10143
064000     END-IF.                                                      00064000 REQ10143
064005 706-EXIT.                                                        00064005 REQ10143
064007     EXIT.                                                        00064007 REQ10143
064010                                                                  00064010 REQ10143
064020 710-WRITE-CAT-LISTING-DETAIL.                                    00064100
064100     SET WS-LEDGER-IDX TO WS-SORT-POSITION(WS-LOOP-SUB).          00064200
064200     PERFORM 330-MOVE-DETAIL-LINE THRU 330-EXIT.                  00064300
064300     WRITE TOP-EXPENSES-LINE FROM RPT-TOP-DETAIL.                 00064400
064400 710-EXIT.                                                       00064500
064500     EXIT.                                                        00064600
064600                                                                  00064700
064700 800-BUILD-SEARCH-REPORT.                                         00064800
064800     MOVE PARM-SEARCH-TERM TO WS-TERM-RAW.                        00064900
064900     MOVE WS-TERM-RAW TO WS-TERM-LOWER.                           00065000
065000     INSPECT WS-TERM-LOWER CONVERTING                             00065100
065100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          00065200
065200         'abcdefghijklmnopqrstuvwxyz'.                            00065300
065300     MOVE ZERO TO WS-TERM-LEN.                                    00065400
065400     PERFORM 805-COUNT-TERM-LEN THRU 805-EXIT                     00065500
065500        UNTIL WS-TERM-LEN = 60                                    00065600
065600           OR WS-TERM-LOWER(WS-TERM-LEN + 1:1) = SPACE.           00065700
065700     IF WS-TERM-LEN = ZERO                                        00065800
065800         MOVE 'SEARCH TERM BLANK -- SEARCH SKIPPED' TO            00065900
065900                 RPT-TOP-SECTION-HDR                              00066000
066000         WRITE TOP-EXPENSES-LINE FROM RPT-TOP-SECTION-HDR         00066100
066100                 AFTER TOP-OF-FORM                                00066200
066200         GO TO 800-EXIT                                           00066300
066300     END-IF.                                                      00066400
066400     MOVE 'DESCRIPTION SEARCH RESULTS' TO RPT-TOP-SECTION-HDR.    00066500
066500     WRITE TOP-EXPENSES-LINE FROM RPT-TOP-SECTION-HDR             00066600
066600             AFTER TOP-OF-FORM.                                   00066700
066700     WRITE TOP-EXPENSES-LINE FROM RPT-TOP-COL-HDR AFTER 1.        00066800
066800     MOVE ZERO TO WS-MATCH-COUNT.                                 00066900
066900     PERFORM 810-TEST-ONE-SEARCH-ROW THRU 810-EXIT                00067000
067000        VARYING WS-LOOP-SUB FROM 1 BY 1                           00067100
067100        UNTIL WS-LOOP-SUB > WS-LEDGER-COUNT.                      00067200
067200 800-EXIT.                                                        00067300
067300     EXIT.                                                        00067400
067400                                                                  00067500
067500 805-COUNT-TERM-LEN.                                              00067600
067600     ADD 1 TO WS-TERM-LEN.                                        00067700
067700 805-EXIT.                                                        00067800
067800     EXIT.                                                        00067900
067900                                                                  00068000
068000 810-TEST-ONE-SEARCH-ROW.                                         00068100
068100     MOVE WL-DESCRIPTION(WS-LOOP-SUB) TO WS-DESC-LOWER.           00068200
068200     INSPECT WS-DESC-LOWER CONVERTING                             00068300
068300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          00068400
068400         'abcdefghijklmnopqrstuvwxyz'.                            00068500
068500     MOVE 'N' TO WS-SRCH-FOUND-SW.                                00068600
068600     COMPUTE WS-SRCH-LIMIT = 255 - WS-TERM-LEN + 1.               00068700
068700     PERFORM 815-TEST-ONE-POSITION THRU 815-EXIT                  00068800
068800        VARYING WS-SRCH-POS FROM 1 BY 1                           00068900
068900        UNTIL WS-SRCH-POS > WS-SRCH-LIMIT                         00069000
069000           OR SEARCH-TERM-FOUND.                                  00069100
069100     IF SEARCH-TERM-FOUND                                         00069200
069200         SET WS-LEDGER-IDX TO WS-LOOP-SUB                         00069300
069300         PERFORM 330-MOVE-DETAIL-LINE THRU 330-EXIT               00069400
069400         WRITE TOP-EXPENSES-LINE FROM RPT-TOP-DETAIL              00069500
069500         ADD 1 TO WS-MATCH-COUNT                                  00069600
069600     END-IF.                                                      00069700
069700 810-EXIT.                                                        00069800
069800     EXIT.                                                        00069900
069900                                                                  00070000
070000 815-TEST-ONE-POSITION.                                           00070100
070100     IF WS-DESC-LOWER(WS-SRCH-POS:WS-TERM-LEN) =                  00070200
070200             WS-TERM-LOWER(1:WS-TERM-LEN)                         00070300
070300         MOVE 'Y' TO WS-SRCH-FOUND-SW                             00070400
070400     END-IF.                                                      00070500
070500 815-EXIT.                                                        00070600
070600     EXIT.                                                        00070700
070700                                                                  00070800
070800 900-OPEN-FILES.                                                  00070900
070900     OPEN INPUT  EXPENSE-LEDGER-FILE.                             00071000
071000     OPEN INPUT  PARM-CARD-FILE.                                  00071100
071100     OPEN OUTPUT CATEGORY-SUMMARY-FILE.                           00071200
071200     OPEN OUTPUT TOP-EXPENSES-FILE.                               00071300
071300     OPEN OUTPUT MONTHLY-TOTAL-FILE.                              00071400
071400     IF WS-LEDGER-STATUS NOT = '00'                               00071500
071500         DISPLAY 'ERROR OPENING EXPENSE-LEDGER-FILE. RC: '        00071600
071600                 WS-LEDGER-STATUS                                 00071700
071700     END-IF.                                                      00071800
071800 900-EXIT.                                                        00071900
071900     EXIT.                                                        00072000
072000                                                                  00072100
072100 910-READ-LEDGER-TABLE.                                           00072200
072200     MOVE ZERO TO WS-LEDGER-COUNT, WS-LEDGER-RRN.                 00072300
072300     MOVE 'N'  TO WS-LEDGER-EOF.                                  00072400
072400     PERFORM 911-READ-ONE-LEDGER-RECORD THRU 911-EXIT.            00072500
072500     PERFORM 912-STORE-ONE-LEDGER-ROW THRU 912-EXIT               00072600
072600        UNTIL LEDGER-AT-EOF.                                      00072700
072700 910-EXIT.                                                        00072800
072800     EXIT.                                                        00072900
072900                                                                  00073000
073000 911-READ-ONE-LEDGER-RECORD.                                      00073100
073100     READ EXPENSE-LEDGER-FILE NEXT RECORD                        00073200
073200         AT END MOVE 'Y' TO WS-LEDGER-EOF.                        00073300
073300 911-EXIT.                                                        00073400
073400     EXIT.                                                        00073500
073500                                                                  00073600
073600 912-STORE-ONE-LEDGER-ROW.                                        00073700
073700     ADD 1 TO WS-LEDGER-COUNT.                                    00073800
073800     MOVE EXP-ID               TO WL-ID(WS-LEDGER-COUNT).         00073900
073900     MOVE EXP-AMOUNT           TO WL-AMOUNT(WS-LEDGER-COUNT).     00074000
074000     MOVE EXP-DESCRIPTION      TO WL-DESCRIPTION(WS-LEDGER-COUNT).00074100
074100     MOVE EXP-CATEGORY         TO WL-CATEGORY(WS-LEDGER-COUNT).   00074200
074200     MOVE EXP-DATE             TO WL-DATE(WS-LEDGER-COUNT).       00074300
074300     MOVE EXP-CREATED-DATE    TO WL-CREATED-DATE(WS-LEDGER-COUNT).00074300
074500     PERFORM 911-READ-ONE-LEDGER-RECORD THRU 911-EXIT.            00074600
074600 912-EXIT.                                                        00074700
074700     EXIT.                                                        00074700
074800                                                                  00074800
074900 920-READ-PARM-CARD.                                              00074900
075000     MOVE 'N' TO WS-PARM-HAVE-CATEGORY-SW, WS-PARM-HAVE-SEARCH-SW,00075000
075050             WS-PARM-HAVE-MONTH-SW.                               00075050
075100     READ PARM-CARD-FILE                                          00075100
075200         AT END MOVE SPACES TO PARM-CARD-RECORD.                  00075200
075300     IF PARM-CATEGORY NOT = SPACES                                00075300
075400         MOVE 'Y' TO WS-PARM-HAVE-CATEGORY-SW                     00075400
075500     END-IF.                                                      00075500
075600     IF PARM-SEARCH-TERM NOT = SPACES                             00075600
075700         MOVE 'Y' TO WS-PARM-HAVE-SEARCH-SW                       00075700
075800     END-IF.                                                      00075800
075820     IF PARM-YEAR NOT = SPACES AND PARM-MONTH NOT = SPACES        00075820
075840         MOVE 'Y'        TO WS-PARM-HAVE-MONTH-SW                 00075840
075860         MOVE PARM-YEAR  TO WS-RPT-TARGET-CCYY                    00075860
075880         MOVE PARM-MONTH TO WS-RPT-TARGET-MM                      00075880
075890     END-IF.                                                      00075890
075900 920-EXIT.                                                        00075900
076000     EXIT.                                                        00076000
076100                                                                  00076100
076200 990-CLOSE-FILES.                                                 00076200
076300     CLOSE EXPENSE-LEDGER-FILE.                                   00076300
076400     CLOSE PARM-CARD-FILE.                                        00076400
076500     CLOSE CATEGORY-SUMMARY-FILE.                                 00076500
076600     CLOSE TOP-EXPENSES-FILE.                                     00076600
076700     CLOSE MONTHLY-TOTAL-FILE.                                    00076700
076800 990-EXIT.                                                        00076800
076900     EXIT.                                                        00076900
