000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  EXPSORT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* A DESCENDING, STABLE INSERTION SORT SUBPROGRAM.  CALLED BY      00000900
001000* EXPRPTS TO ORDER THE IN-MEMORY LEDGER TABLE FOR EACH OF THE     00001000
001100* REPORTS THAT NEED A DIFFERENT SORT KEY (DATE+AMOUNT FOR THE     00001100
001200* LISTING, AMOUNT FOR THE TOP-5, CAT-TOTAL FOR THE CATEGORY       00001200
001300* SUMMARY, DATE FOR A SINGLE CATEGORY LISTING).  THE CALLER       00001300
001400* BUILDS A SINGLE COMPARABLE KEY PER ROW AND PASSES A PARALLEL    00001400
001500* POSITION ARRAY; THIS PROGRAM SORTS THE KEYS DESCENDING AND      00001500
001600* CARRIES THE POSITIONS ALONG SO THE CALLER CAN RE-SEQUENCE ITS   00001600
001700* OWN TABLE.  A KEY THAT COMPARES EQUAL TO ONE ALREADY PLACED IS  00001700
001800* INSERTED AFTER IT, NOT BEFORE -- THAT KEEPS TIES IN THE TABLE'S 00001800
001900* ORIGINAL ORDER AS REQUIRED FOR THE TOP-5 REPORT.                00001900
002000*                                                                 00002000
002100* THIS IS THE DESCENDING COUSIN OF THE ASCENDING ADSORT ROUTINE   00002100
002200* THIS SHOP HAS USED FOR YEARS ON SMALL IN-MEMORY ARRAYS --       00002200
002300* SAME INSERTION-SORT TECHNIQUE, NOW CARRYING A SECOND ARRAY.     00002300
002400*                                                                 00002400
002500* CHANGE LOG                                                      00002500
002600* ---------                                                       00002600
002700* 05/22/94  DWS  NEW PROGRAM, ADAPTED FROM ADSORT       REQ 4403  00002700
002800* 02/02/99  RJP  Y2K -- WS-CURRENT-DATE-N WIDENED TO CCYYMMDD     00002800
002900*                FOR THE TRACE HEADER                  REQ 8810  00002900
003000* 11/20/01  MHT  SWITCHED FROM ASCENDING TO DESCENDING AND MADE   00003000
003100*                THE SORT STABLE FOR THE TOP-5 REPORT   REQ 9213  00003100
003200* 03/09/04  CLS  ADDED THE UPSI-0 TRACE SWITCH FOR FLOOR SUPPORT  00003200
003300*                TO TURN ON WHEN CHASING A BAD SORT    REQ 10088  00003300
003400****************************************************************  00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600 PROGRAM-ID.     EXPSORT.                                         00003600
003700 AUTHOR.         DOUG STOUT.                                      00003700
003800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00003800
003900 DATE-WRITTEN.   05/22/94.                                        00003900
004000 DATE-COMPILED.                                                   00004000
004100 SECURITY.       NON-CONFIDENTIAL.                                00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER. IBM-370.                                        00004400
004500 OBJECT-COMPUTER. IBM-370.                                        00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     UPSI-0 ON STATUS IS WS-TRACE-SW-ON                           00004700
004800             OFF STATUS IS WS-TRACE-SW-OFF.                       00004800
004900 DATA DIVISION.                                                   00004900
005000 WORKING-STORAGE SECTION.                                         00005000
005100 01  WORK-VARIABLES.                                              00005100
005200     05  INSERT-KEY          PIC S9(15)        VALUE ZERO.        00005200
005300     05  INSERT-POS          PIC S9(08) COMP    VALUE ZERO.       00005300
005400 01  ARRAY-SUBSCRIPTS.                                            00005400
005500     05  MOVE-FROM           PIC S9(08) COMP    VALUE ZERO.       00005500
005600     05  INSERT-TO           PIC S9(08) COMP    VALUE ZERO.       00005600
005700 01  WS-SWAP-KEY              PIC S9(15)        VALUE ZERO.       00005700
005800 01  WS-SWAP-KEY-BRK REDEFINES WS-SWAP-KEY.                       00005800
005900     05  WS-SWAP-KEY-DATE     PIC 9(08).                          00005900
006000     05  WS-SWAP-KEY-AMT      PIC S9(07).                         00006000
006100 01  WS-CURRENT-DATE-N        PIC 9(08)         VALUE ZERO.       00006100
006200 01  WS-CURRENT-DATE-BRK REDEFINES WS-CURRENT-DATE-N.             00006200
006300     05  WS-CURRENT-CCYY      PIC 9(04).                          00006300
006400     05  WS-CURRENT-MM        PIC 9(02).                          00006400
006500     05  WS-CURRENT-DD        PIC 9(02).                          00006500
006600 01  WS-TRACE-LINE.                                                00006600
006700     05  FILLER               PIC X(16) VALUE 'EXPSORT TRACE : '.  00006700
006800     05  WS-TRACE-FROM        PIC ZZZZZZZ9.                        00006800
006900     05  FILLER               PIC X(04) VALUE ' TO '.              00006900
007000     05  WS-TRACE-TO          PIC ZZZZZZZ9.                        00007000
007100 LINKAGE SECTION.                                                 00007100
007200 01  ARRAY-SIZE               PIC S9(08) COMP.                    00007200
007300 01  SORT-KEY-ARRAY.                                              00007300
007400     05  SORT-KEY             PIC S9(15)                          00007400
007500                     OCCURS 0 TO 5000 TIMES                       00007500
007600                     DEPENDING ON ARRAY-SIZE.                     00007600
007700 01  SORT-KEY-ARRAY-BRK REDEFINES SORT-KEY-ARRAY.                 00007700
007800     05  SORT-KEY-PARTS       OCCURS 0 TO 5000 TIMES               00007800
007900                     DEPENDING ON ARRAY-SIZE.                      00007900
008000         10  SORT-KEY-DATE-PART   PIC 9(08).                       00008000
008100         10  SORT-KEY-AMT-PART    PIC S9(07).                      00008100
008200 01  SORT-POSITION-ARRAY.                                         00008200
008300     05  SORT-POSITION        PIC S9(08) COMP                     00008300
008400                     OCCURS 0 TO 5000 TIMES                       00008400
008500                     DEPENDING ON ARRAY-SIZE.                     00008500
008600****************************************************************  00008600
008700 PROCEDURE DIVISION USING ARRAY-SIZE, SORT-KEY-ARRAY,              00008700
008800                          SORT-POSITION-ARRAY.                    00008800
008900****************************************************************  00008900
009000                                                                  00009000
009100 0000-SORT-DESCENDING.                                            00009100
009200     ACCEPT WS-CURRENT-DATE-N FROM DATE YYYYMMDD.                 00009200
009300     PERFORM 0050-INSERT-ONE THRU 0050-EXIT                      00009300
009400        VARYING MOVE-FROM FROM 2 BY 1                            00009400
009500        UNTIL MOVE-FROM > ARRAY-SIZE.                            00009500
009600     GOBACK.                                                     00009600
009700                                                                 00009700
009800 0050-INSERT-ONE.                                                00009800
009900     MOVE SORT-KEY(MOVE-FROM)      TO INSERT-KEY.                00009900
010000     MOVE SORT-POSITION(MOVE-FROM) TO INSERT-POS.                00010000
010100     IF WS-TRACE-SW-ON                                           00010100
010200         MOVE MOVE-FROM TO WS-TRACE-FROM                         00010200
010300         DISPLAY WS-TRACE-LINE                                   00010300
010400     END-IF.                                                     00010400
010500     MOVE MOVE-FROM TO INSERT-TO.                                00010500
010600     SUBTRACT 1 FROM INSERT-TO.                                  00010600
010700     PERFORM 0100-SHIFT-RIGHT THRU 0100-EXIT                     00010700
010800        UNTIL INSERT-TO = 0                                      00010800
010900           OR SORT-KEY(INSERT-TO) >= INSERT-KEY.                 00010900
011000     ADD 1 TO INSERT-TO.                                         00011000
011100     MOVE INSERT-KEY TO SORT-KEY(INSERT-TO).                     00011100
011200     MOVE INSERT-POS TO SORT-POSITION(INSERT-TO).                00011200
011300 0050-EXIT.                                                      00011300
011400     EXIT.                                                      00011400
011500                                                                 00011500
011600 0100-SHIFT-RIGHT.                                                00011600
011700     MOVE SORT-KEY(INSERT-TO)      TO SORT-KEY(INSERT-TO + 1).    00011700
011800     MOVE SORT-POSITION(INSERT-TO) TO                             00011800
011900                       SORT-POSITION(INSERT-TO + 1).              00011900
012000     SUBTRACT 1 FROM INSERT-TO.                                   00012000
012100 0100-EXIT.                                                       00012100
012200     EXIT.                                                        00012200
