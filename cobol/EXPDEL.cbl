000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  EXPDEL                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS A DECK OF DELETE REQUESTS (ONE EXP-ID PER CARD) AND        00000900
001000* REMOVES THE MATCHING RECORD FROM EXPENSE-LEDGER-FILE -- UNLESS   00001000
001100* THE RECORD IS DATED MORE THAN EXACTLY ONE YEAR BEFORE THE RUN    00001100
001200* DATE, IN WHICH CASE THE REQUEST IS REJECTED FOR AUDIT REASONS    00001200
001300* AND THE RECORD IS LEFT ALONE.  THE LEDGER IS ASSIGNED A RECORD   00001300
001400* KEY OF "RELATIVE RECORD NUMBER = EXP-ID" AT POSTING TIME (SEE    00001400
001500* EXPPOST 190-POST-TO-LEDGER), SO A DELETE REQUEST IS A DIRECT,    00001500
001600* RANDOM READ BY RRN -- NO SEQUENTIAL SCAN OF THE LEDGER IS        00001600
001700* NEEDED HERE THE WAY IT IS IN EXPRPTS.                            00001700
001800*                                                                 00001800
001900* CHANGE LOG                                                      00001900
002000* ---------                                                       00002000
002100* 06/10/94  DWS  NEW PROGRAM, ADAPTED FROM CALCCOST     REQ 4404  00002100
002200* 02/02/99  RJP  Y2K -- RUN DATE AND ONE-YEAR-AGO CUTOFF NOW      00002200
002300*                CCYYMMDD                              REQ 8810  00002300
002400* 11/26/01  MHT  DELETE REQUESTS NOW COME FROM A CARD DECK        00002400
002500*                (EXPDELIN) INSTEAD OF ONE EXP-ID PER RUN         00002500
002600*                SO AN OPERATOR CAN BATCH SEVERAL TOGETHER REQ 9214 00002600
002700* 03/15/04  CLS  ADDED THE STATUS REPORT (EXPDELRP) SO THE        00002700
002800*                OPERATOR CAN SEE WHICH REQUESTS WERE REJECTED    00002800
002900*                FOR AGE WITHOUT READING THE JOB LOG   REQ 10089  00002900
002950* 07/15/04  JWK  MOVED THE STANDALONE COUNTERS, SWITCHES AND THE  00002950
002960*                ONE-YEAR-AGO CUTOFF OFF THE 01 LEVEL AND ONTO    00002960
002970*                77-LEVEL ITEMS -- DROPPED THE DEAD CUTOFF-CCYY/  00002970
002980*                MM/DD REDEFINES NOBODY EVER READ      REQ 10166  00002980
003000****************************************************************  00003000
003100 IDENTIFICATION DIVISION.                                         00003100
003200 PROGRAM-ID.     EXPDEL.                                          00003200
003300 AUTHOR.         DOUG STOUT.                                      00003300
003400 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00003400
003500 DATE-WRITTEN.   06/10/94.                                        00003500
003600 DATE-COMPILED.                                                   00003600
003700 SECURITY.       NON-CONFIDENTIAL.                                00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     UPSI-0 ON STATUS IS WS-TRACE-SW-ON                           00004300
004400             OFF STATUS IS WS-TRACE-SW-OFF.                       00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700                                                                  00004700
004800     SELECT DELETE-REQUEST-FILE ASSIGN TO EXPDELIN                00004800
004900         ORGANIZATION IS LINE SEQUENTIAL                          00004900
005000         FILE STATUS  IS WS-REQFILE-STATUS.                       00005000
005100                                                                  00005100
005200     SELECT EXPENSE-LEDGER-FILE ASSIGN TO EXPLDG                  00005200
005300         ORGANIZATION IS RELATIVE                                 00005300
005400         ACCESS MODE  IS DYNAMIC                                  00005400
005500         RELATIVE KEY IS WS-LEDGER-RRN                            00005500
005600         FILE STATUS  IS WS-LEDGER-STATUS.                        00005600
005700                                                                  00005700
005800     SELECT DELETE-REPORT-FILE ASSIGN TO EXPDELRP                 00005800
005900         ORGANIZATION IS LINE SEQUENTIAL                          00005900
006000         FILE STATUS  IS WS-DELRPT-STATUS.                        00006000
006100****************************************************************  00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400                                                                  00006400
006500 FD  DELETE-REQUEST-FILE                                          00006500
006600     RECORDING MODE IS V.                                         00006600
006700 01  DELETE-REQUEST-RECORD.                                       00006700
006800     05  DEL-REQ-EXP-ID              PIC 9(09).                  00006800
006900     05  FILLER                      PIC X(71).                  00006900
007000                                                                  00007000
007100 FD  EXPENSE-LEDGER-FILE                                          00007100
007200     RECORDING MODE IS F.                                         00007200
007300 COPY EXPREC.                                                     00007300
007400                                                                  00007400
007500 FD  DELETE-REPORT-FILE                                           00007500
007600     RECORDING MODE IS V.                                         00007600
007700 01  DELETE-REPORT-LINE              PIC X(100).                 00007700
007800****************************************************************  00007800
007900 WORKING-STORAGE SECTION.                                         00007900
007901 *                                                                00007901
007902 * 77-LEVEL STANDALONE WORKING STORAGE (RUN COUNTERS,             00007902
007903 *   SWITCHES, AND THE ONE-YEAR-AGO CUTOFF) PER SHOP CONV.        00007903
007904 *                                                  REQ10166      00007904
007905 77  WS-ONE-YEAR-AGO                 PIC 9(08) VALUE ZERO.        00007905
007906 77  WS-LEDGER-RRN                   PIC 9(09) COMP VALUE ZERO.   00007906
007907 77  WS-REQ-EOF                      PIC X(01) VALUE 'N'.         00007907
007908     88  REQUEST-AT-EOF                         VALUE 'Y'.        00007908
007909 77  WS-LEDGER-FOUND-SW              PIC X(01) VALUE 'N'.         00007909
007910     88  LEDGER-RECORD-FOUND                    VALUE 'Y'.        00007910
007911 77  WS-READ-COUNT                   PIC S9(06) COMP VALUE ZERO.  00007911
007912 77  WS-DELETED-COUNT                PIC S9(06) COMP VALUE ZERO.  00007912
007913 77  WS-REJECTED-COUNT               PIC S9(06) COMP VALUE ZERO.  00007913
007914 77  WS-NOTFOUND-COUNT               PIC S9(06) COMP VALUE ZERO.  00007914
007915 77  WS-DEL-REASON                   PIC X(40) VALUE SPACES.      00007915
008000                                                                  00008000
008100 01  SYSTEM-DATE-AND-TIME.                                        00008100
008200     05  CURRENT-DATE-LONG            PIC 9(08).                  00008200
008300     05  CURRENT-DATE-BRK REDEFINES CURRENT-DATE-LONG.            00008300
008400         10  CURRENT-CCYY             PIC 9(04).                  00008400
008500         10  CURRENT-MM               PIC 9(02).                  00008500
008600         10  CURRENT-DD               PIC 9(02).                  00008600
008700     05  CURRENT-TIME-LONG            PIC 9(08).                  00008700
008800     05  CURRENT-TIME-BRK REDEFINES CURRENT-TIME-LONG.            00008800
008900         10  CURRENT-HH               PIC 9(02).                  00008900
009000         10  CURRENT-MIN              PIC 9(02).                  00009000
009100         10  CURRENT-SEC              PIC 9(02).                  00009100
009200         10  CURRENT-HUN              PIC 9(02).                  00009200
009900*                                                                 00009900
010000 01  WS-FILE-STATUS-FIELDS.                                       00010000
010100     05  WS-REQFILE-STATUS           PIC X(02) VALUE SPACES.      00010100
010200     05  WS-LEDGER-STATUS            PIC X(02) VALUE SPACES.      00010200
010300     05  WS-DELRPT-STATUS            PIC X(02) VALUE SPACES.      00010300
010350     05  FILLER                      PIC X(06) VALUE SPACES.      00010350
011700*                                                                 00011700
011800 01  RPT-DEL-HEADER.                                              00011800
011900     05  FILLER                      PIC X(30)                   00011900
012000          VALUE 'EXPENSE LEDGER DELETE REQUESTS'.                 00012000
012100     05  FILLER                      PIC X(10) VALUE SPACES.      00012100
012200     05  FILLER                      PIC X(08) VALUE 'RUN DATE'.  00012200
012300     05  FILLER                      PIC X VALUE SPACE.           00012300
012400     05  RPT-DEL-HDR-CCYY            PIC 9999.                   00012400
012500     05  FILLER                      PIC X VALUE '/'.             00012500
012600     05  RPT-DEL-HDR-MM              PIC 99.                      00012600
012700     05  FILLER                      PIC X VALUE '/'.             00012700
012800     05  RPT-DEL-HDR-DD              PIC 99.                      00012800
012900     05  FILLER                      PIC X(42) VALUE SPACES.      00012900
013000 01  RPT-DEL-DETAIL.                                              00013000
013100     05  RPT-DEL-EXP-ID              PIC ZZZZZZZZ9.               00013100
013200     05  FILLER                      PIC X(03) VALUE SPACES.      00013200
013300     05  RPT-DEL-STATUS              PIC X(12).                  00013300
013400     05  FILLER                      PIC X(03) VALUE SPACES.      00013400
013500     05  RPT-DEL-REASON              PIC X(40).                  00013500
013600     05  FILLER                      PIC X(23) VALUE SPACES.      00013600
013700 01  RPT-DEL-FOOTER.                                              00013700
013800     05  FILLER                      PIC X(15)                   00013800
013900          VALUE 'REQUESTS READ: '.                                00013900
014000     05  RPT-DEL-READ-CNT            PIC ZZZ,ZZ9.                 00014000
014100     05  FILLER                      PIC X(05) VALUE SPACES.      00014100
014200     05  FILLER                      PIC X(10)                   00014200
014300          VALUE 'DELETED: '.                                      00014300
014400     05  RPT-DEL-DEL-CNT             PIC ZZZ,ZZ9.                 00014400
014500     05  FILLER                      PIC X(05) VALUE SPACES.      00014500
014600     05  FILLER                      PIC X(15)                   00014600
014700          VALUE 'REJECTED-AGE: '.                                 00014700
014800     05  RPT-DEL-REJ-CNT             PIC ZZZ,ZZ9.                 00014800
014900     05  FILLER                      PIC X(05) VALUE SPACES.      00014900
015000     05  FILLER                      PIC X(11)                   00015000
015100          VALUE 'NOT-FOUND: '.                                    00015100
015200     05  RPT-DEL-NF-CNT              PIC ZZZ,ZZ9.                 00015200
015300     05  FILLER                      PIC X(05) VALUE SPACES.      00015300
015400****************************************************************  00015400
015500 PROCEDURE DIVISION.                                              00015500
015600****************************************************************  00015600
015700                                                                  00015700
015800 000-MAIN.                                                        00015800
015900     ACCEPT CURRENT-DATE-LONG FROM DATE YYYYMMDD.                 00015900
016000     ACCEPT CURRENT-TIME-LONG FROM TIME.                          00016000
016100     DISPLAY 'EXPDEL STARTED DATE = ' CURRENT-CCYY '/'            00016100
016200            CURRENT-MM '/' CURRENT-DD '  (CCYY/MM/DD)'.           00016200
016300     COMPUTE WS-ONE-YEAR-AGO =                                    00016300
016400             (CURRENT-CCYY - 1) * 10000                          00016400
016500                 + CURRENT-MM * 100 + CURRENT-DD.                 00016500
016600                                                                  00016600
016700     PERFORM 700-OPEN-FILES  THRU 700-EXIT.                       00016700
016800     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00016800
016900     PERFORM 110-READ-REQUEST THRU 110-EXIT.                      00016900
017000     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT                   00017000
017100        UNTIL REQUEST-AT-EOF.                                     00017100
017200     PERFORM 850-WRITE-FOOTER THRU 850-EXIT.                      00017200
017300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00017300
017400     GOBACK.                                                      00017400
017500                                                                  00017500
017600 100-PROCESS-REQUESTS.                                            00017600
017700     ADD 1 TO WS-READ-COUNT.                                      00017700
017800     PERFORM 200-DELETE-EXPENSE THRU 200-EXIT.                    00017800
017900     PERFORM 110-READ-REQUEST THRU 110-EXIT.                      00017900
018000 100-EXIT.                                                        00018000
018100     EXIT.                                                        00018100
018200                                                                  00018200
018300 110-READ-REQUEST.                                                00018300
018400     READ DELETE-REQUEST-FILE                                     00018400
018500         AT END MOVE 'Y' TO WS-REQ-EOF.                           00018500
018600 110-EXIT.                                                        00018600
018700     EXIT.                                                        00018700
018800                                                                  00018800
018900 200-DELETE-EXPENSE.                                              00018900
019000     MOVE 'N' TO WS-LEDGER-FOUND-SW.                              00019000
019100     MOVE DEL-REQ-EXP-ID TO WS-LEDGER-RRN.                        00019100
019200     READ EXPENSE-LEDGER-FILE                                    00019200
019300         INVALID KEY                                              00019300
019400             MOVE 'NOT FOUND' TO WS-DEL-REASON                    00019400
019500             MOVE 'NOT-FOUND'  TO RPT-DEL-STATUS                  00019500
019600             ADD 1 TO WS-NOTFOUND-COUNT                           00019600
019700             GO TO 210-WRITE-RESULT.                              00019700
019800     MOVE 'Y' TO WS-LEDGER-FOUND-SW.                              00019800
019900     IF EXP-DATE < WS-ONE-YEAR-AGO                                00019900
020000         MOVE 'REJECTED' TO RPT-DEL-STATUS                        00020000
020100         MOVE 'DATED MORE THAN 1 YEAR BEFORE RUN DATE' TO          00020100
020200                 WS-DEL-REASON                                    00020200
020300         ADD 1 TO WS-REJECTED-COUNT                               00020300
020400         GO TO 210-WRITE-RESULT                                   00020400
020500     END-IF.                                                      00020500
020600     DELETE EXPENSE-LEDGER-FILE                                  00020600
020700         INVALID KEY                                              00020700
020800             MOVE 'DELETE FAILED' TO RPT-DEL-STATUS                00020800
020900             DISPLAY 'ERROR DELETING EXP-ID ' DEL-REQ-EXP-ID       00020900
021000                     ' STATUS ' WS-LEDGER-STATUS                  00021000
021100             ADD 1 TO WS-REJECTED-COUNT                           00021100
021200             MOVE 'I-O ERROR ON DELETE' TO WS-DEL-REASON           00021200
021300             GO TO 210-WRITE-RESULT.                              00021300
021400     MOVE 'DELETED' TO RPT-DEL-STATUS.                            00021400
021500     MOVE SPACES TO WS-DEL-REASON.                                00021500
021600     ADD 1 TO WS-DELETED-COUNT.                                   00021600
021700 210-WRITE-RESULT.                                                00021700
021800     MOVE DEL-REQ-EXP-ID TO RPT-DEL-EXP-ID.                       00021800
021900     MOVE WS-DEL-REASON  TO RPT-DEL-REASON.                       00021900
022000     WRITE DELETE-REPORT-LINE FROM RPT-DEL-DETAIL.                00022000
022100 200-EXIT.                                                        00022100
022200     EXIT.                                                        00022200
022300                                                                  00022300
022400 700-OPEN-FILES.                                                  00022400
022500     OPEN INPUT  DELETE-REQUEST-FILE.                             00022500
022600     OPEN I-O    EXPENSE-LEDGER-FILE.                             00022600
022700     OPEN OUTPUT DELETE-REPORT-FILE.                              00022700
022800     IF WS-LEDGER-STATUS NOT = '00'                               00022800
022900         DISPLAY 'ERROR OPENING EXPENSE-LEDGER-FILE. RC: '        00022900
023000                 WS-LEDGER-STATUS                                 00023000
023100     END-IF.                                                      00023100
023200 700-EXIT.                                                        00023200
023300     EXIT.                                                        00023300
023400                                                                  00023400
023500 790-CLOSE-FILES.                                                 00023500
023600     CLOSE DELETE-REQUEST-FILE.                                   00023600
023700     CLOSE EXPENSE-LEDGER-FILE.                                   00023700
023800     CLOSE DELETE-REPORT-FILE.                                    00023800
023900 790-EXIT.                                                        00023900
024000     EXIT.                                                        00024000
024100                                                                  00024100
024200 800-INIT-REPORT.                                                 00024200
024300     MOVE CURRENT-CCYY TO RPT-DEL-HDR-CCYY.                       00024300
024400     MOVE CURRENT-MM   TO RPT-DEL-HDR-MM.                        00024400
024500     MOVE CURRENT-DD   TO RPT-DEL-HDR-DD.                        00024500
024600     WRITE DELETE-REPORT-LINE FROM RPT-DEL-HEADER.                00024600
024700 800-EXIT.                                                        00024700
024800     EXIT.                                                        00024800
024900                                                                  00024900
025000 850-WRITE-FOOTER.                                                00025000
025100     MOVE WS-READ-COUNT     TO RPT-DEL-READ-CNT.                  00025100
025200     MOVE WS-DELETED-COUNT  TO RPT-DEL-DEL-CNT.                   00025200
025300     MOVE WS-REJECTED-COUNT TO RPT-DEL-REJ-CNT.                   00025300
025400     MOVE WS-NOTFOUND-COUNT TO RPT-DEL-NF-CNT.                    00025400
025500     WRITE DELETE-REPORT-LINE FROM RPT-DEL-FOOTER AFTER 2.        00025500
025600     DISPLAY 'EXPDEL READ=' WS-READ-COUNT ' DELETED='             00025600
025700             WS-DELETED-COUNT ' REJECTED=' WS-REJECTED-COUNT      00025700
025800             ' NOT-FOUND=' WS-NOTFOUND-COUNT.                     00025800
025900 850-EXIT.                                                        00025900
026000     EXIT.                                                        00026000
