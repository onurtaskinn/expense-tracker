000100******************************************************************
000200*    COPYBOOK:  EXPREJ                                           *
000300*    DESCRIPTIVE NAME:  EXPENSE TRANSACTION REJECT RECORD        *
000400*                                                                *
000500*    ONE PER INPUT TRANSACTION THAT FAILED EDIT OR THE MONTHLY   *
000600*    LIMIT CHECK IN EXPPOST.  WRITTEN TO THE REJECT-REPORT       *
000700*    PRINT FILE, NOT TO THE LEDGER.                              *
000800*                                                                *
000900*    CHANGE LOG                                                  *
001000*    ---------                                                   *
001100*    05/18/94  DWS  NEW COPYBOOK                      REQ 4401   *
001200*    11/14/01  MHT  REJ-REASON WIDENED TO 60 TO HOLD THE         *
001300*                   LIMIT-EXCEEDED WORDING          REQ 9212     *
001400******************************************************************
001500 01  REJECT-RECORD.
001600     05  REJ-INPUT-LINE              PIC X(80).
001700     05  REJ-REASON                  PIC X(60).
001800     05  FILLER                      PIC X(02).
