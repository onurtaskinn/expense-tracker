000100******************************************************************
000200*    COPYBOOK:  EXPREC                                           *
000300*    DESCRIPTIVE NAME:  EXPENSE LEDGER MASTER RECORD             *
000400*                                                                *
000500*    ONE RECORD PER POSTED TRANSACTION ON THE EXPENSE LEDGER.    *
000600*    ALSO USED, UNCHANGED, TO HOLD A COPY OF THE "TOP FIVE"      *
000700*    TRANSACTIONS EXTRACTED BY EXPRPTS -- SAME SHAPE, NO KEY     *
000800*    SIGNIFICANCE ON THAT PATH.                                  *
000900*                                                                *
001000*    EXP-RRN IS THE RELATIVE RECORD NUMBER THIS SHOP USES TO     *
001100*    SIMULATE RANDOM ACCESS BY EXP-ID SINCE THE LEDGER FILE IS   *
001200*    BUILT ORGANIZATION RELATIVE (NO INDEXED ACCESS METHOD ON    *
001300*    THIS BOX) -- EXP-ID AND EXP-RRN TRACK TOGETHER 1-FOR-1.     *
001400*                                                                *
001500*    CHANGE LOG                                                  *
001600*    ---------                                                   *
001700*    05/11/94  DWS  NEW COPYBOOK FOR LEDGER REWRITE  REQ 4401    *
001800*    02/02/99  RJP  Y2K -- EXP-DATE/EXP-CREATED-DATE WIDENED     *
001900*                   FROM YYMMDD TO CCYYMMDD PER REQ 8810         *
002000*    11/14/01  MHT  ADDED EXP-CAPPED-CATEGORY-SW FOR THE NEW     *
002100*                   MONTHLY-LIMIT EDIT IN EXPPOST  REQ 9212      *
002150*    07/08/04  JWK  EXP-AMOUNT REPACKED COMP-3 -- THIS SHOP      *
002160*                   PACKS MONEY (SEE SAM3ABND CUST-ACCT-         *
002170*                   BALANCE) AND IT HAD DRIFTED TO DISPLAY.      *
002180*                   DROPPED THE UNUSED EXP-AMOUNT-UNSIGNED       *
002190*                   REDEFINES -- ZONED-OVER-PACKED BYTES ARE     *
002195*                   MEANINGLESS AND NOTHING READ IT  REQ 10152   *
002200******************************************************************
002300 01  EXPENSE-LEDGER-RECORD.
002400     05  EXP-ID                      PIC 9(09).
002500     05  EXP-AMOUNT                  PIC S9(06)V99   COMP-3.
002800     05  EXP-DESCRIPTION             PIC X(255).
002900     05  EXP-CATEGORY                PIC X(20).
003000     05  EXP-DATE                    PIC 9(08).
003100     05  EXP-DATE-BRK REDEFINES EXP-DATE.
003200         10  EXP-DATE-CCYY           PIC 9(04).
003300         10  EXP-DATE-MM             PIC 9(02).
003400         10  EXP-DATE-DD             PIC 9(02).
003500     05  EXP-CREATED-DATE            PIC 9(08).
003600     05  EXP-CREATED-DATE-BRK REDEFINES EXP-CREATED-DATE.
003700         10  EXP-CREATED-CCYY        PIC 9(04).
003800         10  EXP-CREATED-MM          PIC 9(02).
003900         10  EXP-CREATED-DD          PIC 9(02).
004000     05  EXP-CAPPED-CATEGORY-SW      PIC X(01)       VALUE 'N'.
004100         88  EXP-CAPPED-CATEGORY                     VALUE 'Y'.
004200     05  FILLER                      PIC X(94).
