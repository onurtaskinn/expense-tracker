000100******************************************************************
000200*    COPYBOOK:  EXPSUM                                           *
000300*    DESCRIPTIVE NAME:  CATEGORY SPENDING SUMMARY RECORD         *
000400*                                                                *
000500*    ONE PER NORMALIZED CATEGORY, BUILT BY EXPRPTS FROM THE      *
000600*    LEDGER CONTROL-BREAK ACCUMULATION.  ALSO USED AS THE        *
000700*    WORKING COPY OF THE GRAND-TOTAL LINE (CAT-NAME = SPACES).   *
006800*                                                                *
002000*    CHANGE LOG                                                  *
002100*    ---------                                                   *
002200*    06/02/94  DWS  NEW COPYBOOK                      REQ 4402   *
002300*    11/20/01  MHT  ADDED CAT-PERCENT FOR THE PERCENT-OF-GRAND-  *
002400*                   TOTAL COLUMN                     REQ 9213    *
002500******************************************************************
002600 01  CATEGORY-TOTAL-RECORD.
002700     05  CAT-NAME                    PIC X(20).
002800     05  CAT-TOTAL                   PIC S9(08)V99.
002900     05  CAT-TOTAL-EDIT REDEFINES CAT-TOTAL
003000                                     PIC S9(10).
003100     05  CAT-PERCENT                 PIC 9(03)V99.
003200     05  CAT-COUNT                   PIC 9(06).
003300     05  FILLER                      PIC X(05).
