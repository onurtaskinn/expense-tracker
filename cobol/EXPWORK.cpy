000100******************************************************************
000200*    COPYBOOK:  EXPWORK                                          *
000300*    DESCRIPTIVE NAME:  CAPPED-CATEGORY MONTHLY LIMIT TABLE       *
000400*                                                                *
000500*    THE FOUR CATEGORIES THAT CARRY A MONTHLY SPENDING CAP.      *
000600*    LOADED BY A MOVE SERIES IN EACH PROGRAM'S INITIALIZATION    *
000700*    PARAGRAPH -- THIS SHOP DOES NOT BUILD OCCURS TABLES WITH    *
000800*    INLINE VALUE CLAUSES.  ANY CATEGORY NOT FOUND IN THIS       *
000900*    TABLE IS UNCAPPED.                                          *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    ---------                                                   *
001300*    11/14/01  MHT  NEW COPYBOOK FOR THE MONTHLY-LIMIT EDIT      *
001400*                   ADDED TO EXPPOST                 REQ 9212    *
001500*    03/09/04  CLS  ALSO COPIED INTO EXPRPTS SO THE SINGLE-      *
001600*                   CATEGORY LISTING CAN LOOK UP THE CAP ON THE  *
001700*                   REQUESTED CATEGORY            REQ 10087      *
001710*    07/01/04  JWK  EXPRPTS NOW ACTUALLY USES WS-CAT-LIMIT-      *
001720*                   MATCH-SW/WS-CAT-LIMIT-WORK-AMT TO PRINT      *
001730*                   THE CAP ON THE SINGLE-CATEGORY LISTING --    *
001740*                   PREVIOUSLY ONLY EXPPOST READ THIS TABLE      *
001750*                                               REQ 10143        *
001760*    07/08/04  JWK  WS-CAT-LIMIT-AMT/WS-CAT-LIMIT-WORK-AMT       *
001770*                   REPACKED COMP-3 TO MATCH EXP-AMOUNT REQ 10152*
001800******************************************************************
001900 01  WS-CAT-LIMIT-TABLE.
002000     05  WS-CAT-LIMIT-ENTRY OCCURS 4 TIMES
002100                            INDEXED BY WS-CAT-LIMIT-IDX.
002200         10  WS-CAT-LIMIT-NAME       PIC X(20).
002300         10  WS-CAT-LIMIT-AMT        PIC S9(06)V99   COMP-3.
002400 01  WS-CAT-LIMIT-MATCH-SW           PIC X(01)       VALUE 'N'.
002500     88  WS-CAT-LIMIT-MATCHED                        VALUE 'Y'.
002600 01  WS-CAT-LIMIT-WORK-AMT           PIC S9(08)V99   COMP-3
002650                                                     VALUE ZERO.
