000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  EXPPOST                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS THE DAILY EXPENSE TRANSACTION FILE AND POSTS EACH GOOD    00000900
001000* RECORD TO THE EXPENSE LEDGER FILE.  EDITS EVERY TRANSACTION,    00001000
001100* NORMALIZES THE CATEGORY AND CLEANS THE DESCRIPTION, THEN        00001100
001200* ENFORCES THE MONTHLY CAP ON THE FOUR BUDGETED CATEGORIES        00001200
001300* BEFORE THE RECORD IS ALLOWED ONTO THE LEDGER.  ANYTHING THAT    00001300
001400* FAILS EITHER THE EDITS OR THE CAP IS WRITTEN TO THE REJECT      00001400
001500* REPORT AND SKIPPED -- THIS PROGRAM DOES NOT ABEND ON BAD        00001500
001600* INPUT DATA.                                                     00001600
001700*                                                                 00001700
001800* Transaction file record description:  comma-delimited,         00001800
001900*     AMOUNT,DESCRIPTION,CATEGORY,DATE(CCYYMMDD)                  00001900
002000*                                                                 00002000
002100* EXPENSE-LEDGER-FILE IS BUILT ORGANIZATION RELATIVE SO EXP-ID    00002100
002200* CAN DOUBLE AS THE RELATIVE RECORD NUMBER -- THIS SHOP HAS NO    00002200
002300* INDEXED ACCESS METHOD ON THIS BOX.  720-PRESCAN-LEDGER READS    00002300
002400* THE WHOLE FILE ONCE AT STARTUP TO FIND THE NEXT EXP-ID AND TO   00002400
002500* REBUILD THE RUNNING MONTH/CATEGORY TOTALS THE LIMIT EDIT NEEDS. 00002500
002600*                                                                 00002600
002700* CHANGE LOG                                                      00002700
002800* ---------                                                       00002800
002900* 05/11/94  DWS  NEW PROGRAM, ADAPTED FROM SAM3ABND     REQ 4401  00002900
003000* 02/02/99  RJP  Y2K -- RUN DATE AND EXP-DATE NOW CCYYMMDD,       00003000
003100*                VALIDATE-TRANSACTION 2-DIGIT-YEAR WINDOW         00003100
003200*                REMOVED                               REQ 8810  00003200
003300* 11/14/01  MHT  ADDED 180-CHECK-MONTHLY-LIMIT AND THE            00003300
003400*                720-PRESCAN-LEDGER REBUILD OF THE RUNNING        00003400
003500*                MONTH TOTALS                          REQ 9212  00003500
003600* 03/09/04  CLS  CLEAN-DESCRIPTION NOW COLLAPSES RUNS OF          00003600
003700*                INTERNAL BLANKS INSTEAD OF JUST TRIMMING         00003700
003800*                ENDS                                  REQ 10087 00003800
003810* 07/01/04  JWK  180-CHECK-MONTHLY-LIMIT WAS TESTING THE DATE/    00003810
003820*                AMOUNT LEFT OVER FROM THE PRIOR RECORD --        00003820
003830*                EXP-AMOUNT/EXP-DATE NOW MOVED IN BEFORE THE CAP  00003830
003840*                CHECK RUNS INSTEAD OF INSIDE 190-POST-TO-LEDGER  00003840
003850*                                                      REQ 10143  00003850
003860* 07/08/04  JWK  181-TEST-ONE-CAP-ENTRY HAD AN EXIT PERFORM WITH  00003860
003870*                NO ENCLOSING INLINE PERFORM -- THE VARYING LOOP  00003870
003880*                NEVER STOPPED ON A MATCH SO WS-LIMIT-ENTRY-SUB   00003880
003890*                RAN PAST THE TABLE.  UNTIL NOW TESTS THE MATCH   00003890
003891*                SWITCH AND THE EXIT PERFORM IS GONE    REQ 10151 00003891
003892* 07/08/04  JWK  EXP-AMOUNT REPACKED AS COMP-3 -- THIS SHOP PACKS 00003892
003893*                MONEY AND THE DISPLAY PICTURE HAD DRIFTED AWAY   00003893
003894*                FROM THE SAM3ABND CONVENTION THIS PROGRAM CAME   00003894
003895*                FROM.  WS-TRAN-AMOUNT-NUM AND THE MONTH/LIMIT    00003895
003896*                ACCUMULATORS THAT CARRY ITS VALUE REPACKED TOO   00003896
003897*                                                      REQ 10152  00003897
003898* 07/15/04  JWK  WS-2-YEARS-AGO, WS-LEDGER-RRN AND WS-NEXT-       00003898
003899*                EXP-ID MOVED OFF THE 01 LEVEL AND ONTO           00003899
003900*                77-LEVEL ITEMS PER SHOP CONVENTION (SEE          00003900
003901*                WRKSFINL)                    REQ 10166           00003901
003902****************************************************************  00003902
004000 IDENTIFICATION DIVISION.                                         00004000
004100 PROGRAM-ID.     EXPPOST.                                         00004100
004200 AUTHOR.         DOUG STOUT.                                      00004200
004300 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00004300
004400 DATE-WRITTEN.   05/11/94.                                        00004400
004500 DATE-COMPILED.                                                   00004500
004600 SECURITY.       NON-CONFIDENTIAL.                                00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER. IBM-370.                                        00004900
005000 OBJECT-COMPUTER. IBM-370.                                        00005000
005100 SPECIAL-NAMES.                                                   00005100
005200     UPSI-0 ON STATUS IS WS-TRACE-SW-ON                           00005200
005300             OFF STATUS IS WS-TRACE-SW-OFF.                       00005300
005400 INPUT-OUTPUT SECTION.                                            00005400
005500 FILE-CONTROL.                                                    00005500
005600                                                                  00005600
005700     SELECT EXPENSE-TRAN-FILE ASSIGN TO EXPIN                     00005700
005800         ORGANIZATION IS LINE SEQUENTIAL                          00005800
005900         FILE STATUS  IS WS-TRANFILE-STATUS.                      00005900
006000                                                                  00006000
006100     SELECT EXPENSE-LEDGER-FILE ASSIGN TO EXPLDG                  00006100
006200         ORGANIZATION IS RELATIVE                                 00006200
006300         ACCESS MODE  IS SEQUENTIAL                               00006300
006400         RELATIVE KEY IS WS-LEDGER-RRN                            00006400
006500         FILE STATUS  IS WS-LEDGER-STATUS.                        00006500
006600                                                                  00006600
006700     SELECT REJECT-REPORT-FILE ASSIGN TO EXPREJRP                 00006700
006800         ORGANIZATION IS LINE SEQUENTIAL                          00006800
006900         FILE STATUS  IS WS-REJRPT-STATUS.                        00006900
007000****************************************************************  00007000
007100 DATA DIVISION.                                                   00007100
007200 FILE SECTION.                                                    00007200
007300                                                                  00007300
007400 FD  EXPENSE-TRAN-FILE                                            00007400
007500     RECORDING MODE IS V.                                         00007500
007600 01  TRAN-RECORD                     PIC X(80).                   00007600
007700                                                                  00007700
007800 FD  EXPENSE-LEDGER-FILE                                          00007800
007900     RECORDING MODE IS F.                                         00007900
008000 COPY EXPREC.                                                     00008000
008100                                                                  00008100
008200 FD  REJECT-REPORT-FILE                                           00008200
008300     RECORDING MODE IS V.                                         00008300
008400 01  REJECT-REPORT-LINE              PIC X(142).                  00008400
008500****************************************************************  00008500
008600 WORKING-STORAGE SECTION.                                         00008600
008700                                                                  00008700
008701 *                                                                00008701
008702 * 77-LEVEL STANDALONE WORKING STORAGE (RUN COUNTERS AND          00008702
008703 *   THE 2-YEARS-AGO CUTOFF) PER SHOP CONVENTION REQ 10166        00008703
008704 77  WS-2-YEARS-AGO                  PIC 9(08) VALUE ZERO.        00008704
008705 77  WS-LEDGER-RRN                   PIC 9(09) COMP VALUE ZERO.   00008705
008706 77  WS-NEXT-EXP-ID                  PIC 9(09) COMP VALUE ZERO.   00008706
008800 01  SYSTEM-DATE-AND-TIME.                                        00008800
008900     05  CURRENT-DATE-LONG           PIC 9(08).                  00008810 REQ 8810
009000     05  CURRENT-DATE-BRK REDEFINES CURRENT-DATE-LONG.           00008820 REQ 8810
009100         10  CURRENT-CCYY            PIC 9(04).                  00008830 REQ 8810
009200         10  CURRENT-MM              PIC 9(02).                  00008840 REQ 8810
009300         10  CURRENT-DD              PIC 9(02).                  00008850 REQ 8810
009400     05  CURRENT-TIME-LONG           PIC 9(08).                   00009400
009500     05  CURRENT-TIME-BRK REDEFINES CURRENT-TIME-LONG.            00009500
009600         10  CURRENT-HH              PIC 9(02).                   00009600
009700         10  CURRENT-MIN             PIC 9(02).                  00009700
009800         10  CURRENT-SEC             PIC 9(02).                  00009800
009900         10  CURRENT-HUN             PIC 9(02).                  00009900
010000*                                                                 00010000
010100 01  WS-FILE-STATUS-FIELDS.                                       00010100
010200     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.      00010200
010300     05  WS-LEDGER-STATUS            PIC X(02) VALUE SPACES.      00010300
010400     05  WS-REJRPT-STATUS            PIC X(02) VALUE SPACES.      00010400
010500     05  FILLER                      PIC X(06) VALUE SPACES.      00010500
010600*                                                                 00010600
010700 01  WS-SWITCHES.                                                00010700
010800     05  WS-TRAN-EOF                 PIC X(01) VALUE 'N'.         00010800
010900         88  TRAN-AT-EOF                       VALUE 'Y'.         00010900
011000     05  WS-LEDGER-EOF               PIC X(01) VALUE 'N'.         00011000
011100         88  LEDGER-AT-EOF                      VALUE 'Y'.        00011100
011200     05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.         00011200
011300         88  TRAN-IS-VALID                      VALUE 'Y'.        00011300
011400     05  WS-CAT-LIMIT-MATCH-LOCAL-SW PIC X(01) VALUE 'N'.         00011400
011500         88  CAT-IS-CAPPED                      VALUE 'Y'.        00011500
011600*                                                                 00011600
012000 01  WS-COUNTERS.                                                00012000
012100     05  WS-TRAN-READ-CNT            PIC S9(07) COMP VALUE ZERO.  00012100
012200     05  WS-TRAN-POSTED-CNT          PIC S9(07) COMP VALUE ZERO.  00012200
012300     05  WS-TRAN-REJECT-CNT          PIC S9(07) COMP VALUE ZERO.  00012300
012400     05  WS-MONTH-ACCUM-COUNT        PIC S9(04) COMP VALUE ZERO.  00012400
012500     05  WS-LOOP-SUB                 PIC S9(04) COMP VALUE ZERO.  00012500
012600*                                                                 00012600
012700 01  WS-TRAN-LINE-FIELDS.                                         00012700
012800     05  WS-TRAN-AMOUNT-X            PIC X(12).                  00012800
012900     05  WS-TRAN-DESC-X              PIC X(255).                 00012900
013000     05  WS-TRAN-CAT-X               PIC X(30).                  00013000
013100     05  WS-TRAN-DATE-X              PIC X(08).                  00013100
013200     05  WS-TRAN-AMOUNT-NUM          PIC S9(06)V99   COMP-3.     00013200
013500     05  WS-TRAN-DATE-NUM            PIC 9(08).                  00013500
013600*                                                                 00013600
013700 01  WS-REJECT-REASON                PIC X(60) VALUE SPACES.      00013700
013800*                                                                 00013800
013900 01  WS-CAT-WORK-FIELDS.                                          00013900
014000     05  WS-CAT-RAW                  PIC X(30) VALUE SPACES.      00014000
014100     05  WS-CAT-TRIM                 PIC X(30) VALUE SPACES.      00014100
014200     05  WS-CAT-LOWER                PIC X(30) VALUE SPACES.      00014200
014300     05  WS-CAT-FIRST-CHAR           PIC X(01) VALUE SPACE.       00014300
014400*                                                                 00014400
014500 01  WS-DESC-WORK-FIELDS.                                         00014500
014600     05  WS-DESC-RAW                 PIC X(255) VALUE SPACES.     00014600
014700     05  WS-DESC-CLEAN               PIC X(255) VALUE SPACES.     00014700
014800     05  WS-DESC-READ-PTR            PIC S9(04) COMP VALUE ZERO.  00014800
014900     05  WS-DESC-WRITE-PTR           PIC S9(04) COMP VALUE ZERO.  00014900
015000     05  WS-DESC-PREV-WAS-SPACE-SW   PIC X(01) VALUE 'Y'.         00015000
015100         88  PREV-CHAR-WAS-SPACE                VALUE 'Y'.        00015100
015200*                                                                 00015200
015300 01  WS-LIMIT-CHECK-FIELDS.                                       00015300
015400     05  WS-LIMIT-YYYYMM             PIC 9(06) VALUE ZERO.        00015400
015500     05  WS-LIMIT-ENTRY-FOUND-SW     PIC X(01) VALUE 'N'.         00015500
015600         88  LIMIT-ENTRY-FOUND                  VALUE 'Y'.        00015600
015700     05  WS-LIMIT-ENTRY-SUB          PIC S9(04) COMP VALUE ZERO.  00015700
015800     05  WS-LIMIT-PROSPECTIVE-TOTAL  PIC S9(08)V99 COMP-3        00015800
015850                                     VALUE ZERO.                  00015850
015900*                                                                 00015900
016000 01  WS-MONTH-ACCUM-TABLE.                                        00016000
016100     05  WS-MONTH-ACCUM-ENTRY OCCURS 1 TO 500 TIMES               00016100
016200                     DEPENDING ON WS-MONTH-ACCUM-COUNT.           00016200
016300         10  WS-MONTH-ACCUM-CAT      PIC X(20).                  00016300
016400         10  WS-MONTH-ACCUM-YYYYMM   PIC 9(06).                  00016400
016500         10  WS-MONTH-ACCUM-TOTAL    PIC S9(08)V99 COMP-3.       00016500
016600*                                                                 00016600
016700 COPY EXPWORK.                                                    00016700
016800 COPY EXPREJ.                                                     00016800
016900*                                                                 00016900
017000 01  RPT-REJECT-HEADER.                                           00017000
017100     05  FILLER                      PIC X(40)                   00017100
017200              VALUE 'EXPENSE TRANSACTION REJECT REPORT  DATE: '.  00017200
017300     05  RPT-MM                      PIC 99.                      00017300
017400     05  FILLER                      PIC X VALUE '/'.             00017400
017500     05  RPT-DD                      PIC 99.                      00017500
017600     05  FILLER                      PIC X VALUE '/'.             00017600
017700     05  RPT-CCYY                    PIC 9999.                   00017700 REQ 8810
017800     05  FILLER                      PIC X(60) VALUE SPACES.      00017800
017900 01  RPT-REJECT-DETAIL.                                           00017900
018000     05  RPT-REJ-LINE                PIC X(80).                   00018000
018100     05  FILLER                      PIC X(02) VALUE SPACES.      00018100
018200     05  RPT-REJ-REASON              PIC X(60).                   00018200
018300 01  RPT-REJECT-FOOTER.                                           00018300
018400     05  FILLER                      PIC X(26)                   00018400
018500              VALUE 'TRANSACTIONS READ .......'.                  00018500
018600     05  RPT-READ-CNT                PIC ZZZ,ZZ9.                 00018600
018700     05  FILLER                      PIC X(04) VALUE SPACES.      00018700
018800     05  FILLER                      PIC X(26)                   00018800
018900              VALUE 'TRANSACTIONS POSTED ....'.                   00018900
019000     05  RPT-POSTED-CNT              PIC ZZZ,ZZ9.                 00019000
019100     05  FILLER                      PIC X(04) VALUE SPACES.      00019100
019200     05  FILLER                      PIC X(26)                   00019200
019300              VALUE 'TRANSACTIONS REJECTED ..'.                   00019300
019400     05  RPT-REJECT-CNT              PIC ZZZ,ZZ9.                 00019400
019500     05  FILLER                      PIC X(12) VALUE SPACES.      00019500
019600****************************************************************  00019600
019700 PROCEDURE DIVISION.                                              00019700
019800****************************************************************  00019800
019900                                                                  00019900
020000 000-MAIN.                                                        00020000
020100     ACCEPT CURRENT-DATE-LONG FROM DATE YYYYMMDD.                00020010 REQ 8810
020200     ACCEPT CURRENT-TIME-LONG FROM TIME.                          00020200
020300     DISPLAY 'EXPPOST STARTED DATE = ' CURRENT-CCYY '/'          00020310 REQ 8810
020400            CURRENT-MM '/' CURRENT-DD '  (CCYY/MM/DD)'.          00020320 REQ 8810
020500     DISPLAY '            TIME = ' CURRENT-HH ':'                00020500
020600            CURRENT-MIN ':' CURRENT-SEC .                         00020600
020650     COMPUTE WS-2-YEARS-AGO =                                    00020650
020660             (CURRENT-CCYY - 2) * 10000 + CURRENT-MM * 100        00020660
020670                      + CURRENT-DD.                               00020670
020700                                                                  00020700
020800     PERFORM 050-INIT-LIMIT-TABLE THRU 050-EXIT.                 00020800
020900     PERFORM 700-OPEN-FILES       THRU 700-EXIT.                 00020900
021000     PERFORM 800-INIT-REPORT      THRU 800-EXIT.                 00021000
021100     PERFORM 720-PRESCAN-LEDGER   THRU 720-EXIT.                 00021100
021200                                                                  00021200
021300     PERFORM 110-READ-TRAN-FILE   THRU 110-EXIT.                 00021300
021400     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT              00021400
021500             UNTIL TRAN-AT-EOF.                                   00021500
021600                                                                  00021600
021700     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                00021700
021800     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.                00021800
021900     GOBACK.                                                      00021900
022000                                                                  00022000
022100 050-INIT-LIMIT-TABLE.                                            00022100
022200     MOVE 'Food'                TO WS-CAT-LIMIT-NAME(1).          00022200
022300     MOVE 1000.00                TO WS-CAT-LIMIT-AMT(1).          00022300
022400     MOVE 'Transportation'      TO WS-CAT-LIMIT-NAME(2).          00022400
022500     MOVE 500.00                 TO WS-CAT-LIMIT-AMT(2).          00022500
022600     MOVE 'Entertainment'       TO WS-CAT-LIMIT-NAME(3).          00022600
022700     MOVE 300.00                 TO WS-CAT-LIMIT-AMT(3).          00022700
022800     MOVE 'Shopping'            TO WS-CAT-LIMIT-NAME(4).          00022800
022900     MOVE 800.00                 TO WS-CAT-LIMIT-AMT(4).          00022900
023000 050-EXIT.                                                        00023000
023100     EXIT.                                                        00023100
023200                                                                  00023200
023300 100-PROCESS-TRANSACTIONS.                                        00023300
023400     ADD 1 TO WS-TRAN-READ-CNT.                                   00023400
023500     MOVE 'Y'            TO WS-VALID-SW.                          00023500
023600     MOVE SPACES         TO WS-REJECT-REASON.                     00023600
023700     PERFORM 120-PARSE-TRAN-LINE  THRU 120-EXIT.                  00023700
023800     PERFORM 150-VALIDATE-TRANSACTION THRU 150-EXIT.              00023800
023900     IF TRAN-IS-VALID                                            00023900
024000         PERFORM 160-NORMALIZE-CATEGORY THRU 160-EXIT             00024000
024100         PERFORM 170-CLEAN-DESCRIPTION  THRU 170-EXIT             00024100
024110         MOVE WS-TRAN-AMOUNT-NUM TO EXP-AMOUNT                    00024110 REQ10143
024120         MOVE WS-TRAN-DATE-NUM   TO EXP-DATE                      00024120 REQ10143
024200         PERFORM 180-CHECK-MONTHLY-LIMIT THRU 180-EXIT            00024200
024300     END-IF.                                                      00024300
024400     IF TRAN-IS-VALID                                             00024400
024500         PERFORM 190-POST-TO-LEDGER  THRU 190-EXIT                00024500
024600     ELSE                                                         00024600
024700         PERFORM 299-REPORT-REJECT   THRU 299-EXIT                00024700
024800     END-IF.                                                      00024800
024900     PERFORM 110-READ-TRAN-FILE  THRU 110-EXIT.                   00024900
025000 100-EXIT.                                                        00025000
025100     EXIT.                                                        00025100
025200                                                                  00025200
025300 110-READ-TRAN-FILE.                                              00025300
025400     READ EXPENSE-TRAN-FILE                                       00025400
025500         AT END MOVE 'Y' TO WS-TRAN-EOF.                          00025500
025600     IF WS-TRANFILE-STATUS NOT = '00' AND NOT = '10'              00025600
025700         DISPLAY 'ERROR READING EXPENSE-TRAN-FILE. RC: '          00025700
025800                 WS-TRANFILE-STATUS                               00025800
025900         MOVE 'Y' TO WS-TRAN-EOF                                  00025900
026000     END-IF.                                                      00026000
026100 110-EXIT.                                                        00026100
026200     EXIT.                                                        00026200
026300                                                                  00026300
026400 120-PARSE-TRAN-LINE.                                             00026400
026500     MOVE SPACES TO WS-TRAN-AMOUNT-X WS-TRAN-DESC-X               00026500
026600                     WS-TRAN-CAT-X    WS-TRAN-DATE-X.              00026600
026700     UNSTRING TRAN-RECORD DELIMITED BY ','                        00026700
026800         INTO WS-TRAN-AMOUNT-X, WS-TRAN-DESC-X,                   00026800
026900                  WS-TRAN-CAT-X,    WS-TRAN-DATE-X.                00026900
027000 120-EXIT.                                                        00027000
027100     EXIT.                                                        00027100
027200                                                                  00027200
027300 150-VALIDATE-TRANSACTION.                                        00027300
027400     IF WS-TRAN-AMOUNT-X IS NOT NUMERIC                           00027400
027500         MOVE 'AMOUNT MISSING OR NOT NUMERIC' TO WS-REJECT-REASON 00027500
027600         MOVE 'N' TO WS-VALID-SW                                  00027600
027700         GO TO 150-EXIT                                           00027700
027800     END-IF.                                                      00027800
027900     MOVE WS-TRAN-AMOUNT-X TO WS-TRAN-AMOUNT-NUM.                 00027900
028000     IF WS-TRAN-AMOUNT-NUM NOT > ZERO                             00028000
028100         OR WS-TRAN-AMOUNT-NUM > 10000.00                         00028100
028200         MOVE 'AMOUNT MUST BE > 0 AND <= 10000.00' TO             00028200
028300                 WS-REJECT-REASON                                 00028300
028400         MOVE 'N' TO WS-VALID-SW                                  00028400
028500         GO TO 150-EXIT                                           00028500
028600     END-IF.                                                      00028600
028700     IF WS-TRAN-DESC-X = SPACES                                   00028700
028800         MOVE 'DESCRIPTION IS REQUIRED' TO WS-REJECT-REASON       00028800
028900         MOVE 'N' TO WS-VALID-SW                                  00028900
029000         GO TO 150-EXIT                                           00029000
029100     END-IF.                                                      00029100
029200     IF WS-TRAN-CAT-X = SPACES                                    00029200
029300         MOVE 'CATEGORY IS REQUIRED' TO WS-REJECT-REASON          00029300
029400         MOVE 'N' TO WS-VALID-SW                                  00029400
029500         GO TO 150-EXIT                                           00029500
029600     END-IF.                                                      00029600
029700     IF WS-TRAN-DATE-X IS NOT NUMERIC OR WS-TRAN-DATE-X = SPACES  00029700
029800         MOVE 'DATE IS MISSING OR NOT NUMERIC' TO WS-REJECT-REASON00029800
029900         MOVE 'N' TO WS-VALID-SW                                  00029900
030000         GO TO 150-EXIT                                           00030000
030100     END-IF.                                                      00030100
030200     MOVE WS-TRAN-DATE-X TO WS-TRAN-DATE-NUM.                     00030200
030300     IF WS-TRAN-DATE-NUM > CURRENT-DATE-LONG                      00030300
030400         MOVE 'DATE MAY NOT BE IN THE FUTURE' TO WS-REJECT-REASON 00030400
030500         MOVE 'N' TO WS-VALID-SW                                  00030500
030600         GO TO 150-EXIT                                           00030600
030700     END-IF.                                                      00030700
030800     IF WS-TRAN-DATE-NUM < WS-2-YEARS-AGO                         00030800
030900         MOVE 'DATE IS MORE THAN 2 YEARS IN THE PAST' TO          00030900
031000                 WS-REJECT-REASON                                 00031000
031100         MOVE 'N' TO WS-VALID-SW                                  00031100
031200         GO TO 150-EXIT                                           00031200
031300     END-IF.                                                      00031300
031400 150-EXIT.                                                        00031400
031500     EXIT.                                                        00031500
031600                                                                  00031600
031700 160-NORMALIZE-CATEGORY.                                          00031700
031800     MOVE WS-TRAN-CAT-X TO WS-CAT-RAW.                            00031800
031900     IF WS-CAT-RAW = SPACES                                       00031900
032000         MOVE 'Other' TO EXP-CATEGORY                             00032000
032100         GO TO 160-EXIT                                           00032100
032200     END-IF.                                                      00032200
032300     PERFORM 161-TRIM-CATEGORY THRU 161-EXIT.                     00032300
032400     MOVE WS-CAT-TRIM TO WS-CAT-LOWER.                            00032400
032500     INSPECT WS-CAT-LOWER CONVERTING                              00032500
032600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          00032600
032700         'abcdefghijklmnopqrstuvwxyz'.                            00032700
032800     EVALUATE TRUE                                                00032800
032900         WHEN WS-CAT-LOWER = 'food' OR = 'dining'                 00032900
033000                            OR = 'restaurant' OR = 'groceries'     00033000
033100             MOVE 'Food' TO EXP-CATEGORY                          00033100
033200         WHEN WS-CAT-LOWER = 'transport' OR = 'transportation'    00033200
033300                            OR = 'gas' OR = 'fuel'                 00033300
033400                            OR = 'uber' OR = 'taxi'                00033400
033500             MOVE 'Transportation' TO EXP-CATEGORY                00033500
033600         WHEN WS-CAT-LOWER = 'fun' OR = 'entertainment'           00033600
033700                            OR = 'movies' OR = 'games'             00033700
033800             MOVE 'Entertainment' TO EXP-CATEGORY                 00033800
033900         WHEN WS-CAT-LOWER = 'clothes' OR = 'shopping'            00033900
034000                            OR = 'retail'                         00034000
034100             MOVE 'Shopping' TO EXP-CATEGORY                      00034100
034200         WHEN WS-CAT-LOWER = 'medical' OR = 'health'              00034200
034300                            OR = 'doctor' OR = 'pharmacy'          00034300
034400             MOVE 'Healthcare' TO EXP-CATEGORY                    00034400
034500         WHEN OTHER                                               00034500
034600             PERFORM 166-TITLE-CASE THRU 166-EXIT                 00034600
034700     END-EVALUATE.                                                00034700
034800 160-EXIT.                                                        00034800
034900     EXIT.                                                        00034900
035000                                                                  00035000
035100 161-TRIM-CATEGORY.                                               00035100
035200     MOVE SPACES TO WS-CAT-TRIM.                                  00035200
035300     MOVE 1 TO WS-LOOP-SUB.                                       00035300
035400     PERFORM 162-FIND-FIRST-NONSPACE THRU 162-EXIT                00035400
035500        UNTIL WS-LOOP-SUB > 30                                    00035500
035600           OR WS-CAT-RAW(WS-LOOP-SUB:1) NOT = SPACE.              00035600
035700     IF WS-LOOP-SUB > 30                                          00035700
035800         GO TO 161-EXIT                                           00035800
035900     END-IF.                                                      00035900
036000     MOVE WS-CAT-RAW(WS-LOOP-SUB:) TO WS-CAT-TRIM.                00036000
036100     MOVE 30 TO WS-LOOP-SUB.                                      00036200
036200     PERFORM 163-FIND-LAST-NONSPACE THRU 163-EXIT                 00036300
036300        UNTIL WS-LOOP-SUB < 1                                     00036400
036400           OR WS-CAT-TRIM(WS-LOOP-SUB:1) NOT = SPACE.              00036500
036500     IF WS-LOOP-SUB < 30                                          00036600
036600         MOVE WS-CAT-TRIM(1:WS-LOOP-SUB) TO WS-CAT-RAW             00036700
036700         MOVE SPACES TO WS-CAT-TRIM                               00036800
036800         MOVE WS-CAT-RAW TO WS-CAT-TRIM                           00036900
036900     END-IF.                                                      00037000
037000 161-EXIT.                                                        00037100
037100     EXIT.                                                        00037200
037200                                                                  00037300
037300 162-FIND-FIRST-NONSPACE.                                         00037400
037400     ADD 1 TO WS-LOOP-SUB.                                        00037500
037500 162-EXIT.                                                        00037600
037600     EXIT.                                                        00037700
037700                                                                  00037800
037800 163-FIND-LAST-NONSPACE.                                         00037900
037900     SUBTRACT 1 FROM WS-LOOP-SUB.                                 00038000
038000 163-EXIT.                                                        00038100
038100     EXIT.                                                        00038200
038200                                                                  00038300
038300 166-TITLE-CASE.                                                  00038400
038400     MOVE WS-CAT-TRIM TO EXP-CATEGORY.                            00038500
038500     INSPECT EXP-CATEGORY CONVERTING                              00038600
038600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          00038700
038700         'abcdefghijklmnopqrstuvwxyz'.                            00038800
038800     MOVE EXP-CATEGORY(1:1) TO WS-CAT-FIRST-CHAR.                 00038900
038900     INSPECT WS-CAT-FIRST-CHAR CONVERTING                         00039000
039000         'abcdefghijklmnopqrstuvwxyz' TO                          00039100
039100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00039200
039200     MOVE WS-CAT-FIRST-CHAR TO EXP-CATEGORY(1:1).                 00039300
039300 166-EXIT.                                                        00039400
039400     EXIT.                                                        00039500
039500                                                                  00039600
039600 170-CLEAN-DESCRIPTION.                                           00039700
039700     MOVE WS-TRAN-DESC-X  TO WS-DESC-RAW.                         00039800
039800     MOVE SPACES          TO WS-DESC-CLEAN.                       00039900
039900     MOVE 1               TO WS-DESC-READ-PTR.                    00040000
040000     MOVE 0               TO WS-DESC-WRITE-PTR.                   00040100
040100     MOVE 'Y'             TO WS-DESC-PREV-WAS-SPACE-SW.           00040200
040200     PERFORM 171-COPY-ONE-CHAR THRU 171-EXIT                      00040300
040300        VARYING WS-DESC-READ-PTR FROM 1 BY 1                      00040400
040400        UNTIL WS-DESC-READ-PTR > 255.                             00040500
040500     MOVE WS-DESC-CLEAN   TO EXP-DESCRIPTION.                     00040600
040600 170-EXIT.                                                        00040700
040700     EXIT.                                                        00040800
040800                                                                  00040900
040900 171-COPY-ONE-CHAR.                                               00041000
041000     IF WS-DESC-RAW(WS-DESC-READ-PTR:1) = SPACE                   00041100
041100         IF NOT PREV-CHAR-WAS-SPACE                               00041200
041200             ADD 1 TO WS-DESC-WRITE-PTR                           00041300
041300             MOVE SPACE TO WS-DESC-CLEAN(WS-DESC-WRITE-PTR:1)      00041400
041400         END-IF                                                   00041500
041500         MOVE 'Y' TO WS-DESC-PREV-WAS-SPACE-SW                    00041600
041600     ELSE                                                         00041700
041700         ADD 1 TO WS-DESC-WRITE-PTR                               00041800
041800         MOVE WS-DESC-RAW(WS-DESC-READ-PTR:1) TO                  00041900
041900                 WS-DESC-CLEAN(WS-DESC-WRITE-PTR:1)                00042000
042000         MOVE 'N' TO WS-DESC-PREV-WAS-SPACE-SW                    00042100
042100     END-IF.                                                      00042200
042200 171-EXIT.                                                        00042300
042300     EXIT.                                                        00042400
042400                                                                  00042500
042500 180-CHECK-MONTHLY-LIMIT.                                         00042600
042600     MOVE 'N' TO WS-CAT-LIMIT-MATCH-LOCAL-SW.                     00042700
042700     PERFORM 181-TEST-ONE-CAP-ENTRY THRU 181-EXIT                 00042800
042800        VARYING WS-LIMIT-ENTRY-SUB FROM 1 BY 1                    00042900
042900        UNTIL WS-LIMIT-ENTRY-SUB > 4                              00042900 REQ10143
042950           OR WS-CAT-LIMIT-MATCH-LOCAL-SW = 'Y'.                  00042950 REQ10143
043000     IF NOT CAT-IS-CAPPED                                         00043100
043100         GO TO 180-EXIT                                           00043200
043200     END-IF.                                                      00043300
043300     COMPUTE WS-LIMIT-YYYYMM = EXP-DATE-CCYY * 100 + EXP-DATE-MM. 00043400
043400     MOVE 'N' TO WS-LIMIT-ENTRY-FOUND-SW.                         00043500
043500     MOVE ZERO TO WS-LIMIT-PROSPECTIVE-TOTAL.                     00043600
043600     PERFORM 182-FIND-ACCUM-ENTRY THRU 182-EXIT                   00043700
043700        VARYING WS-LOOP-SUB FROM 1 BY 1                           00043800
043800        UNTIL WS-LOOP-SUB > WS-MONTH-ACCUM-COUNT                  00043900
043900           OR LIMIT-ENTRY-FOUND.                                  00044000
044000     COMPUTE WS-LIMIT-PROSPECTIVE-TOTAL =                        00044100
044100             WS-LIMIT-PROSPECTIVE-TOTAL + EXP-AMOUNT.             00044200
044200     IF WS-LIMIT-PROSPECTIVE-TOTAL > WS-CAT-LIMIT-AMT             00044300
044300                             (WS-LIMIT-ENTRY-SUB)                  00044400
044400         STRING 'MONTHLY LIMIT EXCEEDED FOR ' DELIMITED BY SIZE   00044500
044500                EXP-CATEGORY DELIMITED BY SPACE                   00044600
044600                INTO WS-REJECT-REASON                             00044700
044700         MOVE 'N' TO WS-VALID-SW                                  00044800
044800     END-IF.                                                      00044900
044900 180-EXIT.                                                        00045000
045000     EXIT.                                                        00045100
045100                                                                  00045200
045200 181-TEST-ONE-CAP-ENTRY.                                          00045300
045300     IF EXP-CATEGORY = WS-CAT-LIMIT-NAME(WS-LIMIT-ENTRY-SUB)      00045400
045400         MOVE 'Y' TO WS-CAT-LIMIT-MATCH-LOCAL-SW                  00045500
045600     END-IF.                                                      00045700
045700 181-EXIT.                                                        00045800
045800     EXIT.                                                        00045900
045900                                                                  00046000
046000 182-FIND-ACCUM-ENTRY.                                            00046100
046100     IF WS-MONTH-ACCUM-CAT(WS-LOOP-SUB)    = EXP-CATEGORY         00046200
046200        AND WS-MONTH-ACCUM-YYYYMM(WS-LOOP-SUB) = WS-LIMIT-YYYYMM  00046300
046300         MOVE 'Y' TO WS-LIMIT-ENTRY-FOUND-SW                      00046400
046400         MOVE WS-LOOP-SUB TO WS-LIMIT-ENTRY-SUB                   00046500
046500         MOVE WS-MONTH-ACCUM-TOTAL(WS-LOOP-SUB) TO                00046600
046600                 WS-LIMIT-PROSPECTIVE-TOTAL                       00046700
046700     END-IF.                                                      00046800
046800 182-EXIT.                                                        00046900
046900     EXIT.                                                        00047000
047000                                                                  00047100
047100 190-POST-TO-LEDGER.                                              00047200
047200     ADD 1 TO WS-NEXT-EXP-ID.                                     00047300
047300     MOVE WS-NEXT-EXP-ID  TO EXP-ID, WS-LEDGER-RRN.               00047400
047420*    EXP-AMOUNT AND EXP-DATE WERE ALREADY MOVED IN BEFORE THE     00047420 REQ10143
047440*    180-CHECK-MONTHLY-LIMIT CALL IN 100-PROCESS-TRANSACTIONS SO  00047440 REQ10143
047460*    THE CAP IS TESTED AGAINST THIS TRANSACTION'S OWN VALUES      00047460 REQ10143
047600     MOVE CURRENT-DATE-LONG  TO EXP-CREATED-DATE.                00047650 REQ 8810
047700     MOVE 'N'             TO EXP-CAPPED-CATEGORY-SW.              00047700
047800     IF CAT-IS-CAPPED                                             00047800
047900         MOVE 'Y' TO EXP-CAPPED-CATEGORY-SW                       00047900
048000         PERFORM 195-UPDATE-MONTH-ACCUM THRU 195-EXIT             00048000
048100     END-IF.                                                      00048100
048200     WRITE EXPENSE-LEDGER-RECORD                                  00048200
048300         INVALID KEY                                              00048300
048400             DISPLAY 'ERROR WRITING LEDGER. RC: '                 00048400
048500                     WS-LEDGER-STATUS.                            00048500
048600     ADD 1 TO WS-TRAN-POSTED-CNT.                                 00048600
048700 190-EXIT.                                                        00048700
048800     EXIT.                                                        00048800
048900                                                                  00048900
049000 195-UPDATE-MONTH-ACCUM.                                          00049000
049100     IF LIMIT-ENTRY-FOUND                                         00049100
049200         ADD EXP-AMOUNT TO                                        00049200
049300                 WS-MONTH-ACCUM-TOTAL(WS-LIMIT-ENTRY-SUB)         00049300
049400     ELSE                                                         00049400
049500         ADD 1 TO WS-MONTH-ACCUM-COUNT                           00049500
049600         MOVE EXP-CATEGORY      TO                                00049600
049700                 WS-MONTH-ACCUM-CAT(WS-MONTH-ACCUM-COUNT)         00049700
049800         MOVE WS-LIMIT-YYYYMM   TO                                00049800
049900                 WS-MONTH-ACCUM-YYYYMM(WS-MONTH-ACCUM-COUNT)      00049900
050000         MOVE EXP-AMOUNT        TO                                00050000
050100                 WS-MONTH-ACCUM-TOTAL(WS-MONTH-ACCUM-COUNT)       00050100
050200     END-IF.                                                      00050200
050300 195-EXIT.                                                        00050300
050400     EXIT.                                                        00050400
050500                                                                  00050500
050600 299-REPORT-REJECT.                                               00050600
050700     ADD 1 TO WS-TRAN-REJECT-CNT.                                 00050700
050800     MOVE TRAN-RECORD    TO REJ-INPUT-LINE.                       00050800
050900     MOVE WS-REJECT-REASON TO REJ-REASON.                        00050900
051000     MOVE REJ-INPUT-LINE  TO RPT-REJ-LINE.                       00051000
051100     MOVE REJ-REASON      TO RPT-REJ-REASON.                     00051100
051200     WRITE REJECT-REPORT-LINE FROM RPT-REJECT-DETAIL.            00051200
051300 299-EXIT.                                                        00051300
051400     EXIT.                                                        00051400
051500                                                                  00051500
051600 700-OPEN-FILES.                                                  00051600
051700     OPEN INPUT  EXPENSE-TRAN-FILE.                               00051700
051800     OPEN I-O    EXPENSE-LEDGER-FILE.                             00051800
051900     OPEN OUTPUT REJECT-REPORT-FILE.                              00051900
052000     IF WS-TRANFILE-STATUS NOT = '00'                             00052000
052100         DISPLAY 'ERROR OPENING EXPENSE-TRAN-FILE. RC: '          00052100
052200                 WS-TRANFILE-STATUS                               00052200
052300         MOVE 'Y' TO WS-TRAN-EOF                                  00052300
052400     END-IF.                                                      00052400
052500     IF WS-LEDGER-STATUS NOT = '00' AND NOT = '05'                00052500
052600         DISPLAY 'ERROR OPENING EXPENSE-LEDGER-FILE. RC: '        00052600
052700                 WS-LEDGER-STATUS                                 00052700
052800         MOVE 'Y' TO WS-TRAN-EOF                                  00052800
052900     END-IF.                                                      00052900
053000 700-EXIT.                                                        00053000
053100     EXIT.                                                        00053100
053200                                                                  00053200
053300 720-PRESCAN-LEDGER.                                               00053300
053400     MOVE ZERO TO WS-LEDGER-RRN, WS-NEXT-EXP-ID.                  00053400
053500     MOVE 'N'  TO WS-LEDGER-EOF.                                  00053500
053600     PERFORM 721-READ-LEDGER-RECORD THRU 721-EXIT.                00053600
053700     PERFORM 722-ACCUM-ONE-RECORD THRU 722-EXIT                  00053700
053800        UNTIL LEDGER-AT-EOF.                                     00053800
053900 720-EXIT.                                                        00053900
054000     EXIT.                                                        00054000
054100                                                                  00054100
054200 721-READ-LEDGER-RECORD.                                          00054200
054300     READ EXPENSE-LEDGER-FILE NEXT RECORD                        00054300
054400         AT END MOVE 'Y' TO WS-LEDGER-EOF.                        00054400
054500 721-EXIT.                                                        00054500
054600     EXIT.                                                        00054600
054700                                                                  00054700
054800 722-ACCUM-ONE-RECORD.                                            00054800
054900     ADD 1 TO WS-NEXT-EXP-ID.                                     00054900
055000     IF EXP-CAPPED-CATEGORY                                       00055000
055100         COMPUTE WS-LIMIT-YYYYMM =                                00055100
055200                 EXP-DATE-CCYY * 100 + EXP-DATE-MM                00055200
055300         MOVE 'N' TO WS-LIMIT-ENTRY-FOUND-SW                      00055300
055400         PERFORM 182-FIND-ACCUM-ENTRY THRU 182-EXIT               00055400
055500            VARYING WS-LOOP-SUB FROM 1 BY 1                       00055500
055600            UNTIL WS-LOOP-SUB > WS-MONTH-ACCUM-COUNT              00055600
055700               OR LIMIT-ENTRY-FOUND                               00055700
055800         PERFORM 195-UPDATE-MONTH-ACCUM THRU 195-EXIT             00055800
055900     END-IF.                                                      00055900
056000     PERFORM 721-READ-LEDGER-RECORD THRU 721-EXIT.                00056000
056100 722-EXIT.                                                        00056100
056200     EXIT.                                                        00056200
056300                                                                  00056300
056400 790-CLOSE-FILES.                                                 00056400
056500     CLOSE EXPENSE-TRAN-FILE.                                     00056500
056600     CLOSE EXPENSE-LEDGER-FILE.                                   00056600
056700     CLOSE REJECT-REPORT-FILE.                                    00056700
056800 790-EXIT.                                                        00056800
056900     EXIT.                                                        00056900
057000                                                                  00057000
057100 800-INIT-REPORT.                                                 00057100
057200     MOVE CURRENT-MM   TO RPT-MM.                                 00057200
057300     MOVE CURRENT-DD   TO RPT-DD.                                 00057300
057400     MOVE CURRENT-CCYY TO RPT-CCYY.                              00057400 REQ 8810
057500     WRITE REJECT-REPORT-LINE FROM RPT-REJECT-HEADER.            00057500
057600 800-EXIT.                                                        00057600
057700     EXIT.                                                        00057700
057800                                                                  00057800
057900 850-REPORT-TRAN-STATS.                                           00057900
058000     MOVE WS-TRAN-READ-CNT   TO RPT-READ-CNT.                    00058000
058100     MOVE WS-TRAN-POSTED-CNT TO RPT-POSTED-CNT.                  00058100
058200     MOVE WS-TRAN-REJECT-CNT TO RPT-REJECT-CNT.                  00058200
058300     WRITE REJECT-REPORT-LINE FROM RPT-REJECT-FOOTER.            00058300
058400     DISPLAY 'EXPPOST READ ...... ' WS-TRAN-READ-CNT.            00058400
058500     DISPLAY 'EXPPOST POSTED .... ' WS-TRAN-POSTED-CNT.          00058500
058600     DISPLAY 'EXPPOST REJECTED .. ' WS-TRAN-REJECT-CNT.          00058600
058700 850-EXIT.                                                        00058700
058800     EXIT.                                                        00058800
